000010*****************************************************************
000020* BIZ.TIP66                                                     *
000030* BUSINESS CALCULATOR SERVICE - PERCENTAGES, UNIT AND           *
000040* TEMPERATURE CONVERSION, EQUATION SOLVER, MEMORY REGISTER      *
000050*****************************************************************
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.  BIZ-CALC-SVC.
000080 AUTHOR.      P SZABO.
000090 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000100 DATE-WRITTEN. 04/11/1995.
000110 DATE-COMPILED.
000120 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000130*****************************************************************
000140*                     CHANGE LOG                                *
000150*****************************************************************
000160* 04/11/95 PS   CR-1950  ORIGINAL WRITE-UP.  PERCENTAGE           CR1950
000170*               OPERATIONS AND MEMORY REGISTER ONLY.              CR1950
000180* 10/02/95 PS   CR-1971  ADDED LENGTH/WEIGHT/AREA/VOLUME UNIT     CR1971
000190*               CONVERSION VIA BASE-UNIT FACTOR TABLES.           CR1971
000200* 03/19/96 PJS  CR-2016  ADDED TEMPERATURE CONVERSION (C/F/K)     CR2016
000210*               VIA A CELSIUS PIVOT.                              CR2016
000220* 08/07/97 KLM  CR-2062  ADDED QUADRATIC/LINEAR EQUATION SOLVER.  CR2062
000230* 12/31/98 KLM  CR-2219  YEAR 2000 REVIEW - NO DATE FIELDS IN     CR2219
000240*               THIS PROGRAM, NO CHANGE REQUIRED.                 CR2219
000250* 06/25/03 PJS  CR-2497  CLEANED UP WORKING-STORAGE NAMES FOR     CR2497
000260*               THE 2003 AUDIT.                                   CR2497
000270*****************************************************************
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-370.
000310 OBJECT-COMPUTER. IBM-370.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT BIZ-CALC-TRANS ASSIGN TO BIZTRANS
000370         ORGANIZATION IS SEQUENTIAL.
000380     SELECT BIZ-REPORT-OUT ASSIGN TO BIZRPT
000390         ORGANIZATION IS SEQUENTIAL.
000400*
000410 DATA DIVISION.
000420 FILE SECTION.
000430*
000440* ONE CALCULATOR TRANSACTION PER RECORD.  OPERAND-1/2/3 AND THE
000450* FROM/TO UNIT CODES ARE SHARED ACROSS ALL OPERATION FAMILIES -
000460* WHICH FIELDS ARE MEANINGFUL DEPENDS ON BIZ-OPERATION-CD.
000470*
000480 FD  BIZ-CALC-TRANS
000490     LABEL RECORDS ARE STANDARD
000500     RECORD CONTAINS 84 CHARACTERS
000510     RECORDING MODE F.
000520 01  BTR-CALC-TRANS-REC.
000530     05  BTR-TRANS-ID                  PIC 9(6).
000540     05  BTR-OPERATION-CD              PIC X(2).
000550         88  BTR-OP-PERCENT-OF             VALUE 'PO'.
000560         88  BTR-OP-PERCENT-INCREASE       VALUE 'PI'.
000570         88  BTR-OP-PERCENT-DECREASE       VALUE 'PD'.
000580         88  BTR-OP-PERCENT-CHANGE         VALUE 'PC'.
000590         88  BTR-OP-CONVERT-UNITS          VALUE 'CU'.
000600         88  BTR-OP-CONVERT-TEMP           VALUE 'CT'.
000610         88  BTR-OP-SOLVE-EQUATION         VALUE 'EQ'.
000620         88  BTR-OP-MEMORY                 VALUE 'MR'.
000630     05  BTR-CATEGORY-CD               PIC X(6).
000640     05  BTR-FROM-UNIT                 PIC X(5).
000650     05  BTR-TO-UNIT                   PIC X(5).
000660     05  BTR-MEMORY-CD                 PIC X(1).
000670         88  BTR-MEM-STORE                 VALUE 'S'.
000680         88  BTR-MEM-RECALL                VALUE 'R'.
000690         88  BTR-MEM-ADD                   VALUE 'A'.
000700         88  BTR-MEM-SUBTRACT              VALUE 'B'.
000710         88  BTR-MEM-CLEAR                 VALUE 'C'.
000720     05  BTR-OPERAND-A                 PIC S9(9)V9(6)
000730             SIGN IS TRAILING SEPARATE.
000740     05  BTR-OPERAND-B                 PIC S9(9)V9(6)
000750             SIGN IS TRAILING SEPARATE.
000760     05  BTR-OPERAND-C                 PIC S9(9)V9(6)
000770             SIGN IS TRAILING SEPARATE.
000780     05  FILLER                        PIC X(11).
000790 01  BTR-UNIT-AREA REDEFINES BTR-CALC-TRANS-REC.
000800     05  FILLER                        PIC X(8).
000810     05  BTR-UNIT-CATEGORY-KEY         PIC X(6).
000820     05  FILLER                        PIC X(70).
000830*
000840 FD  BIZ-REPORT-OUT
000850     LABEL RECORDS ARE OMITTED
000860     RECORD CONTAINS 132 CHARACTERS
000870     RECORDING MODE F.
000880 01  BIZ-PRINT-LINE                    PIC X(132).
000890*
000900 WORKING-STORAGE SECTION.
000910*
000920 01  WS-SWITCHES.
000930     05  WS-EOF-TRANS-SW               PIC X(1)  VALUE 'N'.
000940         88  WS-EOF-TRANS                  VALUE 'Y'.
000950     05  WS-UNIT-FOUND-SW              PIC X(1).
000960         88  WS-FROM-FOUND                 VALUE 'F'.
000970         88  WS-TO-FOUND                   VALUE 'T'.
000980     05  WS-ERROR-SW                   PIC X(1)  VALUE 'N'.
000990         88  WS-IS-ERROR                   VALUE 'Y'.
001000     05  WS-EQ-KIND-SW                 PIC X(1)  VALUE SPACE.
001010         88  WS-EQ-DUAL                    VALUE 'D'.
001020         88  WS-EQ-COMPLEX                 VALUE 'C'.
001030*
001040 01  WS-COUNTERS.
001050     05  WS-TRANS-COUNT                PIC 9(6)  COMP.
001060     05  WS-UNIT-SUB                   PIC 9(2)  COMP.
001070*
001080 01  WS-WORK-FIELDS.
001090     05  WS-RESULT                     PIC S9(9)V9(6).
001100     05  WS-RESULT-2-DEC               PIC S9(9)V99.
001110     05  WS-FROM-FACTOR                PIC S9(7)V9(6).
001120     05  WS-TO-FACTOR                  PIC S9(7)V9(6).
001130     05  WS-CELSIUS                    PIC S9(5)V99.
001140     05  WS-DISCRIMINANT               PIC S9(11)V9(4).
001150     05  WS-SQRT-D                     PIC S9(9)V9(6).
001160     05  WS-ROOT-1                     PIC S9(9)V9(4).
001170     05  WS-ROOT-2                     PIC S9(9)V9(4).
001180     05  WS-REAL-PART                  PIC S9(9)V9(4).
001190     05  WS-IMAG-PART                  PIC S9(9)V9(4).
001200*
001210 01  WS-MEMORY-REGISTER                PIC S9(9)V99
001220         SIGN IS TRAILING SEPARATE VALUE ZERO.
001230*
001240* SQUARE-ROOT WORK AREA - SAME NEWTON-RAPHSON TECHNIQUE USED
001250* ELSEWHERE IN THIS SHOP'S BATCH SUITE.
001260*
001270 01  WS-SQRT-WORK.
001280     05  WS-SQRT-INPUT                 PIC S9(9)V9(6).
001290     05  WS-SQRT-GUESS                 PIC S9(9)V9(6).
001300     05  WS-SQRT-RESULT                PIC S9(9)V9(6).
001310     05  WS-SQRT-ITER                  PIC 9(2)  COMP.
001320*
001330* UNIT CONVERSION FACTOR TABLE - FOUR CATEGORIES, EIGHT SLOTS
001340* PER CATEGORY (LENGTH USES ALL EIGHT; THE OTHER THREE PAD
001350* WITH ZERO-FACTOR DUMMY SLOTS THAT CAN NEVER MATCH A LOOKUP).
001360* KEY = 6-BYTE CATEGORY CODE + 3-BYTE UNIT CODE.  FACTOR IS A
001370* 13-DIGIT UNSIGNED PICTURE (7 INTEGER, 6 DECIMAL).
001380*
001390 01  WS-UNIT-TABLE.
001400     05  FILLER PIC X(9)  VALUE 'LENGTHM  '.
001410     05  FILLER PIC X(13) VALUE '0000001000000'.
001420     05  FILLER PIC X(9)  VALUE 'LENGTHKM '.
001430     05  FILLER PIC X(13) VALUE '0001000000000'.
001440     05  FILLER PIC X(9)  VALUE 'LENGTHCM '.
001450     05  FILLER PIC X(13) VALUE '0000000010000'.
001460     05  FILLER PIC X(9)  VALUE 'LENGTHMM '.
001470     05  FILLER PIC X(13) VALUE '0000000001000'.
001480     05  FILLER PIC X(9)  VALUE 'LENGTHMI '.
001490     05  FILLER PIC X(13) VALUE '0001609340000'.
001500     05  FILLER PIC X(9)  VALUE 'LENGTHYD '.
001510     05  FILLER PIC X(13) VALUE '0000000914400'.
001520     05  FILLER PIC X(9)  VALUE 'LENGTHFT '.
001530     05  FILLER PIC X(13) VALUE '0000000304800'.
001540     05  FILLER PIC X(9)  VALUE 'LENGTHIN '.
001550     05  FILLER PIC X(13) VALUE '0000000025400'.
001560     05  FILLER PIC X(9)  VALUE 'WEIGHTKG '.
001570     05  FILLER PIC X(13) VALUE '0000001000000'.
001580     05  FILLER PIC X(9)  VALUE 'WEIGHTG  '.
001590     05  FILLER PIC X(13) VALUE '0000000001000'.
001600     05  FILLER PIC X(9)  VALUE 'WEIGHTMG '.
001610     05  FILLER PIC X(13) VALUE '0000000000001'.
001620     05  FILLER PIC X(9)  VALUE 'WEIGHTLB '.
001630     05  FILLER PIC X(13) VALUE '0000000453592'.
001640     05  FILLER PIC X(9)  VALUE 'WEIGHTOZ '.
001650     05  FILLER PIC X(13) VALUE '0000000028350'.
001660     05  FILLER PIC X(9)  VALUE 'WEIGHT   '.
001670     05  FILLER PIC X(13) VALUE '0000000000000'.
001680     05  FILLER PIC X(9)  VALUE 'WEIGHT   '.
001690     05  FILLER PIC X(13) VALUE '0000000000000'.
001700     05  FILLER PIC X(9)  VALUE 'WEIGHT   '.
001710     05  FILLER PIC X(13) VALUE '0000000000000'.
001720     05  FILLER PIC X(9)  VALUE 'AREA  M2 '.
001730     05  FILLER PIC X(13) VALUE '0000001000000'.
001740     05  FILLER PIC X(9)  VALUE 'AREA  KM2'.
001750     05  FILLER PIC X(13) VALUE '1000000000000'.
001760     05  FILLER PIC X(9)  VALUE 'AREA  CM2'.
001770     05  FILLER PIC X(13) VALUE '0000000000100'.
001780     05  FILLER PIC X(9)  VALUE 'AREA  HA '.
001790     05  FILLER PIC X(13) VALUE '0010000000000'.
001800     05  FILLER PIC X(9)  VALUE 'AREA  ACR'.
001810     05  FILLER PIC X(13) VALUE '0004046860000'.
001820     05  FILLER PIC X(9)  VALUE 'AREA     '.
001830     05  FILLER PIC X(13) VALUE '0000000000000'.
001840     05  FILLER PIC X(9)  VALUE 'AREA     '.
001850     05  FILLER PIC X(13) VALUE '0000000000000'.
001860     05  FILLER PIC X(9)  VALUE 'AREA     '.
001870     05  FILLER PIC X(13) VALUE '0000000000000'.
001880     05  FILLER PIC X(9)  VALUE 'VOLUMEM3 '.
001890     05  FILLER PIC X(13) VALUE '0000001000000'.
001900     05  FILLER PIC X(9)  VALUE 'VOLUMEL  '.
001910     05  FILLER PIC X(13) VALUE '0000000001000'.
001920     05  FILLER PIC X(9)  VALUE 'VOLUMEML '.
001930     05  FILLER PIC X(13) VALUE '0000000000001'.
001940     05  FILLER PIC X(9)  VALUE 'VOLUMEGAL'.
001950     05  FILLER PIC X(13) VALUE '0000000003785'.
001960     05  FILLER PIC X(9)  VALUE 'VOLUMEQT '.
001970     05  FILLER PIC X(13) VALUE '0000000000946'.
001980     05  FILLER PIC X(9)  VALUE 'VOLUME   '.
001990     05  FILLER PIC X(13) VALUE '0000000000000'.
002000     05  FILLER PIC X(9)  VALUE 'VOLUME   '.
002010     05  FILLER PIC X(13) VALUE '0000000000000'.
002020     05  FILLER PIC X(9)  VALUE 'VOLUME   '.
002030     05  FILLER PIC X(13) VALUE '0000000000000'.
002040 01  WS-UNIT-ENTRY-AREA REDEFINES WS-UNIT-TABLE.
002050     05  WS-UNIT-ENTRY OCCURS 32 TIMES
002060             INDEXED BY WS-UNIT-IDX.
002070         10  UNT-KEY                   PIC X(9).
002080         10  UNT-FACTOR                PIC 9(7)V9(6).
002090*
002100* REPORT PRINT-LINE PANELS.
002110*
002120 01  WS-REPORT-LINE.
002130     05  RPT-TRANS-ID                  PIC 9(6).
002140     05  FILLER                        PIC X(2).
002150     05  RPT-OP-CODE                   PIC X(2).
002160     05  FILLER                        PIC X(2).
002170     05  RPT-RESULT                    PIC Z(6)9.999999-.
002180     05  FILLER                        PIC X(105).
002190 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
002200     05  HDR-TITLE                     PIC X(40).
002210     05  FILLER                        PIC X(92).
002220 01  WS-ERROR-LINE REDEFINES WS-REPORT-LINE.
002230     05  ERL-TRANS-ID                  PIC 9(6).
002240     05  FILLER                        PIC X(2).
002250     05  ERL-MESSAGE                   PIC X(40).
002260     05  FILLER                        PIC X(84).
002270*
002280* ADDED CR-2062 FOLLOW-UP - QUADRATIC SOLVER CARRIES BOTH ROOTS
002290* ON A DUAL-ROOT LINE, OR THE REAL/IMAGINARY PAIR PLUS A FLAG
002300* ON A COMPLEX LINE, SO D>0, D=0, AND D<0 PRINT DIFFERENTLY.
002310*
002320 01  WS-EQUATION-LINE REDEFINES WS-REPORT-LINE.
002330     05  EQL-TRANS-ID                  PIC 9(6).
002340     05  FILLER                        PIC X(2).
002350     05  EQL-OP-CODE                   PIC X(2).
002360     05  FILLER                        PIC X(2).
002370     05  EQL-ROOT-1                    PIC Z(6)9.999999-.
002380     05  FILLER                        PIC X(2).
002390     05  EQL-ROOT-2                    PIC Z(6)9.999999-.
002400     05  FILLER                        PIC X(2).
002410     05  EQL-EQ-FLAG                   PIC X(7).
002420     05  FILLER                        PIC X(79).
002430*
002440 PROCEDURE DIVISION.
002450*
002460 0000-MAIN-LINE.
002470     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002480     OPEN INPUT BIZ-CALC-TRANS.
002490     OPEN OUTPUT BIZ-REPORT-OUT.
002500     MOVE SPACES TO WS-HEADER-LINE.
002510     MOVE 'BUSINESS CALCULATOR - TRANSACTION LOG' TO HDR-TITLE.
002520     MOVE WS-HEADER-LINE TO BIZ-PRINT-LINE.
002530     WRITE BIZ-PRINT-LINE.
002540     PERFORM 1100-READ-TRANS THRU 1100-EXIT.
002550     PERFORM 2000-PROCESS-ONE-TRANS THRU 2000-EXIT
002560         UNTIL WS-EOF-TRANS.
002570     CLOSE BIZ-CALC-TRANS.
002580     CLOSE BIZ-REPORT-OUT.
002590     STOP RUN.
002600*
002610 0100-INITIALIZE.
002620     MOVE ZERO TO WS-TRANS-COUNT.
002630     MOVE ZERO TO WS-MEMORY-REGISTER.
002640 0100-EXIT.
002650     EXIT.
002660*
002670 1100-READ-TRANS.
002680     READ BIZ-CALC-TRANS
002690         AT END MOVE 'Y' TO WS-EOF-TRANS-SW.
002700 1100-EXIT.
002710     EXIT.
002720*
002730*--------------------------------------------------------------*
002740* DISPATCH ON OPERATION CODE.  EACH FAMILY LEAVES ITS ANSWER   *
002750* IN WS-RESULT (OR SIGNALS AN ERROR) FOR 2900-WRITE-RESULT.    *
002760*--------------------------------------------------------------*
002770 2000-PROCESS-ONE-TRANS.
002780     ADD 1 TO WS-TRANS-COUNT.
002790     MOVE 'N' TO WS-ERROR-SW.
002800     MOVE SPACE TO WS-EQ-KIND-SW.
002810     MOVE ZERO TO WS-RESULT.
002820     IF BTR-OP-PERCENT-OF OR BTR-OP-PERCENT-INCREASE
002830           OR BTR-OP-PERCENT-DECREASE OR BTR-OP-PERCENT-CHANGE
002840         PERFORM 2100-PERCENT-OPERATION THRU 2100-EXIT
002850     ELSE
002860         IF BTR-OP-CONVERT-UNITS
002870             PERFORM 2200-CONVERT-UNITS THRU 2200-EXIT
002880         ELSE
002890             IF BTR-OP-CONVERT-TEMP
002900                 PERFORM 2300-CONVERT-TEMPERATURE THRU 2300-EXIT
002910             ELSE
002920                 IF BTR-OP-SOLVE-EQUATION
002930                     PERFORM 2400-SOLVE-EQUATION THRU 2400-EXIT
002940                 ELSE
002950                     IF BTR-OP-MEMORY
002960                         PERFORM 2500-MEMORY-OP THRU 2500-EXIT
002970                     ELSE
002980                         MOVE 'Y' TO WS-ERROR-SW
002990                     END-IF
003000                 END-IF
003010             END-IF
003020         END-IF
003030     END-IF.
003040     PERFORM 2900-WRITE-RESULT THRU 2900-EXIT.
003050     PERFORM 1100-READ-TRANS THRU 1100-EXIT.
003060 2000-EXIT.
003070     EXIT.
003080*
003090*--------------------------------------------------------------*
003100* PERCENTAGE FAMILY - OF / INCREASE / DECREASE / CHANGE.        *
003110* OPERAND-A IS THE BASE VALUE, OPERAND-B IS THE PERCENTAGE     *
003120* (OR THE "TO" VALUE FOR PERCENT-CHANGE).                       *
003130*--------------------------------------------------------------*
003140 2100-PERCENT-OPERATION.
003150     IF BTR-OP-PERCENT-OF
003160         COMPUTE WS-RESULT-2-DEC ROUNDED =
003170             BTR-OPERAND-A * BTR-OPERAND-B / 100
003180         MOVE WS-RESULT-2-DEC TO WS-RESULT
003190     ELSE
003200         IF BTR-OP-PERCENT-INCREASE
003210             COMPUTE WS-RESULT-2-DEC ROUNDED =
003220                 BTR-OPERAND-A * (1 + (BTR-OPERAND-B / 100))
003230             MOVE WS-RESULT-2-DEC TO WS-RESULT
003240         ELSE
003250             IF BTR-OP-PERCENT-DECREASE
003260                 COMPUTE WS-RESULT-2-DEC ROUNDED =
003270                     BTR-OPERAND-A * (1 - (BTR-OPERAND-B / 100))
003280                 MOVE WS-RESULT-2-DEC TO WS-RESULT
003290             ELSE
003300                 IF BTR-OPERAND-A = ZERO
003310                     MOVE 'Y' TO WS-ERROR-SW
003320                 ELSE
003330                     COMPUTE WS-RESULT-2-DEC ROUNDED =
003340                         (BTR-OPERAND-B - BTR-OPERAND-A)
003350                         / BTR-OPERAND-A * 100
003360                     MOVE WS-RESULT-2-DEC TO WS-RESULT
003370                 END-IF
003380             END-IF
003390         END-IF
003400     END-IF.
003410 2100-EXIT.
003420     EXIT.
003430*
003440*--------------------------------------------------------------*
003450* LINEAR UNIT CONVERSION - RESULT = VALUE * FACTOR(FROM) /     *
003460* FACTOR(TO).  CROSS-CATEGORY CONVERSION IS AN ERROR, CAUGHT   *
003470* BY REQUIRING BOTH UNIT KEYS TO BE FOUND UNDER THE SAME       *
003480* CATEGORY PREFIX SUPPLIED ON THE TRANSACTION.                  *
003490*--------------------------------------------------------------*
003500 2200-CONVERT-UNITS.
003510     MOVE SPACES TO WS-UNIT-FOUND-SW.
003520     PERFORM 2210-FIND-FROM-UNIT THRU 2210-EXIT
003530         VARYING WS-UNIT-SUB FROM 1 BY 1
003540         UNTIL WS-UNIT-SUB > 32 OR WS-FROM-FOUND.
003550     IF NOT WS-FROM-FOUND
003560         MOVE 'Y' TO WS-ERROR-SW
003570     ELSE
003580         PERFORM 2220-FIND-TO-UNIT THRU 2220-EXIT
003590             VARYING WS-UNIT-SUB FROM 1 BY 1
003600             UNTIL WS-UNIT-SUB > 32 OR WS-TO-FOUND
003610         IF NOT WS-TO-FOUND
003620             MOVE 'Y' TO WS-ERROR-SW
003630         ELSE
003640             COMPUTE WS-RESULT =
003650                 BTR-OPERAND-A * WS-FROM-FACTOR / WS-TO-FACTOR
003660         END-IF
003670     END-IF.
003680 2200-EXIT.
003690     EXIT.
003700*
003710 2210-FIND-FROM-UNIT.
003720     IF UNT-KEY (WS-UNIT-SUB) (1:6) = BTR-CATEGORY-CD
003730        AND UNT-KEY (WS-UNIT-SUB) (7:3) = BTR-FROM-UNIT (1:3)
003740         MOVE 'F' TO WS-UNIT-FOUND-SW
003750         MOVE UNT-FACTOR (WS-UNIT-SUB) TO WS-FROM-FACTOR
003760     END-IF.
003770 2210-EXIT.
003780     EXIT.
003790*
003800 2220-FIND-TO-UNIT.
003810     IF UNT-KEY (WS-UNIT-SUB) (1:6) = BTR-CATEGORY-CD
003820        AND UNT-KEY (WS-UNIT-SUB) (7:3) = BTR-TO-UNIT (1:3)
003830         MOVE 'T' TO WS-UNIT-FOUND-SW
003840         MOVE UNT-FACTOR (WS-UNIT-SUB) TO WS-TO-FACTOR
003850     END-IF.
003860 2220-EXIT.
003870     EXIT.
003880*
003890*--------------------------------------------------------------*
003900* TEMPERATURE CONVERSION VIA A CELSIUS PIVOT.  FROM-UNIT AND   *
003910* TO-UNIT CARRY 'C', 'F', OR 'K' IN THE FIRST BYTE.             *
003920*--------------------------------------------------------------*
003930 2300-CONVERT-TEMPERATURE.
003940     IF BTR-FROM-UNIT (1:1) = 'F'
003950         COMPUTE WS-CELSIUS =
003960             (BTR-OPERAND-A - 32) * 5 / 9
003970     ELSE
003980         IF BTR-FROM-UNIT (1:1) = 'K'
003990             COMPUTE WS-CELSIUS = BTR-OPERAND-A - 273.15
004000         ELSE
004010             MOVE BTR-OPERAND-A TO WS-CELSIUS
004020         END-IF
004030     END-IF.
004040     IF BTR-TO-UNIT (1:1) = 'F'
004050         COMPUTE WS-RESULT-2-DEC ROUNDED =
004060             WS-CELSIUS * 9 / 5 + 32
004070         MOVE WS-RESULT-2-DEC TO WS-RESULT
004080     ELSE
004090         IF BTR-TO-UNIT (1:1) = 'K'
004100             COMPUTE WS-RESULT-2-DEC ROUNDED =
004110                 WS-CELSIUS + 273.15
004120             MOVE WS-RESULT-2-DEC TO WS-RESULT
004130         ELSE
004140             MOVE WS-CELSIUS TO WS-RESULT
004150         END-IF
004160     END-IF.
004170 2300-EXIT.
004180     EXIT.
004190*
004200*--------------------------------------------------------------*
004210* QUADRATIC/LINEAR EQUATION SOLVER - AX**2 + BX + C = 0.        *
004220* OPERAND-A/B/C CARRY THE COEFFICIENTS.  REAL ROOTS ARE        *
004230* REPORTED IN WS-ROOT-1/WS-ROOT-2; A NEGATIVE DISCRIMINANT     *
004240* LEAVES THE REAL/IMAGINARY PARTS IN WS-REAL-PART/WS-IMAG-PART.*
004250*--------------------------------------------------------------*
004260 2400-SOLVE-EQUATION.
004270     IF BTR-OPERAND-A = ZERO
004280         IF BTR-OPERAND-B = ZERO
004290             MOVE 'Y' TO WS-ERROR-SW
004300         ELSE
004310             COMPUTE WS-ROOT-1 =
004320                 (0 - BTR-OPERAND-C) / BTR-OPERAND-B
004330             MOVE WS-ROOT-1 TO WS-RESULT
004340         END-IF
004350     ELSE
004360         COMPUTE WS-DISCRIMINANT =
004370             (BTR-OPERAND-B * BTR-OPERAND-B) -
004380             (4 * BTR-OPERAND-A * BTR-OPERAND-C)
004390         IF WS-DISCRIMINANT < ZERO
004400             COMPUTE WS-REAL-PART =
004410                 (0 - BTR-OPERAND-B) / (2 * BTR-OPERAND-A)
004420             COMPUTE WS-SQRT-INPUT = ZERO - WS-DISCRIMINANT
004430             PERFORM 2410-EXTRACT-SQUARE-ROOT THRU 2410-EXIT
004440             COMPUTE WS-IMAG-PART =
004450                 WS-SQRT-RESULT / (2 * BTR-OPERAND-A)
004460             MOVE WS-REAL-PART TO WS-RESULT
004470             MOVE 'C' TO WS-EQ-KIND-SW
004480         ELSE
004490             MOVE WS-DISCRIMINANT TO WS-SQRT-INPUT
004500             PERFORM 2410-EXTRACT-SQUARE-ROOT THRU 2410-EXIT
004510             COMPUTE WS-ROOT-1 =
004520                 ((0 - BTR-OPERAND-B) + WS-SQRT-RESULT)
004530                 / (2 * BTR-OPERAND-A)
004540             COMPUTE WS-ROOT-2 =
004550                 ((0 - BTR-OPERAND-B) - WS-SQRT-RESULT)
004560                 / (2 * BTR-OPERAND-A)
004570             MOVE WS-ROOT-1 TO WS-RESULT
004580             MOVE 'D' TO WS-EQ-KIND-SW
004590         END-IF
004600     END-IF.
004610 2400-EXIT.
004620     EXIT.
004630*
004640*--------------------------------------------------------------*
004650* NEWTON-RAPHSON SQUARE ROOT - 12 FIXED ITERATIONS.             *
004660*--------------------------------------------------------------*
004670 2410-EXTRACT-SQUARE-ROOT.
004680     IF WS-SQRT-INPUT <= ZERO
004690         MOVE ZERO TO WS-SQRT-RESULT
004700     ELSE
004710         COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
004720         IF WS-SQRT-GUESS = ZERO
004730             MOVE 0.1 TO WS-SQRT-GUESS
004740         END-IF
004750         PERFORM 2420-REFINE-GUESS THRU 2420-EXIT
004760             VARYING WS-SQRT-ITER FROM 1 BY 1
004770             UNTIL WS-SQRT-ITER > 12
004780         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
004790     END-IF.
004800 2410-EXIT.
004810     EXIT.
004820*
004830 2420-REFINE-GUESS.
004840     COMPUTE WS-SQRT-GUESS =
004850         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
004860 2420-EXIT.
004870     EXIT.
004880*
004890*--------------------------------------------------------------*
004900* MEMORY REGISTER - STORE / RECALL / ADD / SUBTRACT / CLEAR.    *
004910*--------------------------------------------------------------*
004920 2500-MEMORY-OP.
004930     IF BTR-MEM-STORE
004940         MOVE BTR-OPERAND-A TO WS-MEMORY-REGISTER
004950     ELSE
004960         IF BTR-MEM-RECALL
004970             CONTINUE
004980         ELSE
004990             IF BTR-MEM-ADD
005000                 ADD BTR-OPERAND-A TO WS-MEMORY-REGISTER
005010             ELSE
005020                 IF BTR-MEM-SUBTRACT
005030                     SUBTRACT BTR-OPERAND-A FROM
005040                         WS-MEMORY-REGISTER
005050                 ELSE
005060                     IF BTR-MEM-CLEAR
005070                         MOVE ZERO TO WS-MEMORY-REGISTER
005080                     ELSE
005090                         MOVE 'Y' TO WS-ERROR-SW
005100                     END-IF
005110                 END-IF
005120             END-IF
005130         END-IF
005140     END-IF.
005150     MOVE WS-MEMORY-REGISTER TO WS-RESULT.
005160 2500-EXIT.
005170     EXIT.
005180*
005190 2900-WRITE-RESULT.
005200     IF WS-IS-ERROR
005210         MOVE SPACES TO WS-ERROR-LINE
005220         MOVE BTR-TRANS-ID TO ERL-TRANS-ID
005230         MOVE 'OPERATION COULD NOT BE COMPLETED' TO ERL-MESSAGE
005240         MOVE WS-ERROR-LINE TO BIZ-PRINT-LINE
005250     ELSE
005260         IF WS-EQ-DUAL
005270             MOVE SPACES TO WS-EQUATION-LINE
005280             MOVE BTR-TRANS-ID TO EQL-TRANS-ID
005290             MOVE BTR-OPERATION-CD TO EQL-OP-CODE
005300             MOVE WS-ROOT-1 TO EQL-ROOT-1
005310             MOVE WS-ROOT-2 TO EQL-ROOT-2
005320             MOVE 'REAL   ' TO EQL-EQ-FLAG
005330             MOVE WS-EQUATION-LINE TO BIZ-PRINT-LINE
005340         ELSE
005350             IF WS-EQ-COMPLEX
005360                 MOVE SPACES TO WS-EQUATION-LINE
005370                 MOVE BTR-TRANS-ID TO EQL-TRANS-ID
005380                 MOVE BTR-OPERATION-CD TO EQL-OP-CODE
005390                 MOVE WS-REAL-PART TO EQL-ROOT-1
005400                 MOVE WS-IMAG-PART TO EQL-ROOT-2
005410                 MOVE 'COMPLEX' TO EQL-EQ-FLAG
005420                 MOVE WS-EQUATION-LINE TO BIZ-PRINT-LINE
005430             ELSE
005440                 MOVE SPACES TO WS-REPORT-LINE
005450                 MOVE BTR-TRANS-ID TO RPT-TRANS-ID
005460                 MOVE BTR-OPERATION-CD TO RPT-OP-CODE
005470                 MOVE WS-RESULT TO RPT-RESULT
005480                 MOVE WS-REPORT-LINE TO BIZ-PRINT-LINE
005490             END-IF
005500         END-IF
005510     END-IF.
005520     WRITE BIZ-PRINT-LINE.
005530 2900-EXIT.
005540     EXIT.
