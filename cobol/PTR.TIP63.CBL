000010*****************************************************************
000020* PTR.TIP63                                                     *
000030* PARTNER PERFORMANCE - COMMISSION, REGION/CATEGORY, TOP FIVE  *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  PTR-PARTNER-RPT.
000070 AUTHOR.      D ARCHULETA.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 06/14/1990.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 06/14/90 DA   CR-1602  ORIGINAL WRITE-UP.  COMMISSION AND       CR1602
000160*               REGION/CATEGORY ACCUMULATORS.                     CR1602
000170* 03/09/91 DA   CR-1655  ADDED TOP-5 SALES RANKING TABLE.         CR1655
000180* 11/02/93 KLM  CR-1861  ADDED ENGAGEMENT SCORE TO TOP-5          CR1861
000190*               SECTION OF THE REPORT.                            CR1861
000200* 08/19/96 PJS  CR-2033  MISSING CATEGORY DEFAULTS TO GENERAL,    CR2033
000210*               MISSING REGION DEFAULTS TO UNKNOWN.               CR2033
000220* 12/28/98 KLM  CR-2214  YEAR 2000 REVIEW - NO DATE FIELDS IN     CR2214
000230*               THIS PROGRAM, NO CHANGE REQUIRED.                 CR2214
000240* 04/02/03 PJS  CR-2489  CLEANED UP WORKING-STORAGE NAMES FOR     CR2489
000250*               THE 2003 AUDIT.                                   CR2489
000260*****************************************************************
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SOURCE-COMPUTER. IBM-370.
000300 OBJECT-COMPUTER. IBM-370.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350     SELECT PTR-PARTNER-FILE ASSIGN TO PARTFILE
000360         ORGANIZATION IS SEQUENTIAL.
000370     SELECT PTR-REPORT-OUT   ASSIGN TO PARTRPT
000380         ORGANIZATION IS SEQUENTIAL.
000390*
000400 DATA DIVISION.
000410 FILE SECTION.
000420*
000430 FD  PTR-PARTNER-FILE
000440     LABEL RECORDS ARE STANDARD
000450     RECORD CONTAINS 106 CHARACTERS
000460     RECORDING MODE F.
000470 01  PTF-PARTNER-REC.
000480     05  PTF-PTR-ID                    PIC 9(6).
000490     05  PTF-PTR-NAME                  PIC X(25).
000500     05  PTF-PTR-COMPANY               PIC X(25).
000510     05  PTF-TOTAL-SALES               PIC S9(9)V99
000520             SIGN IS TRAILING SEPARATE.
000530     05  PTF-COMM-RATE                 PIC V9(5).
000540     05  PTF-STATUS                    PIC X(8).
000550         88  PTF-IS-ACTIVE                 VALUE 'ACTIVE'.
000560     05  PTF-CATEGORY                  PIC X(8).
000570     05  PTF-REGION                    PIC X(15).
000580     05  FILLER                        PIC X(2).
000590 01  PTF-COMPANY-AREA REDEFINES PTF-PARTNER-REC.
000600     05  FILLER                        PIC X(31).
000610     05  PTF-COMPANY-FIRST-WORD        PIC X(15).
000620     05  FILLER                        PIC X(60).
000630*
000640 FD  PTR-REPORT-OUT
000650     LABEL RECORDS ARE OMITTED
000660     RECORD CONTAINS 132 CHARACTERS
000670     RECORDING MODE F.
000680 01  PTR-PRINT-LINE                    PIC X(132).
000690*
000700 WORKING-STORAGE SECTION.
000710*
000720 01  WS-SWITCHES.
000730     05  WS-EOF-PARTNER-SW             PIC X(1)  VALUE 'N'.
000740         88  WS-EOF-PARTNER                VALUE 'Y'.
000750     05  WS-REGION-FOUND-SW            PIC X(1)  VALUE 'N'.
000760         88  WS-REGION-FOUND               VALUE 'Y'.
000770*
000780 01  WS-COUNTERS.
000790     05  WS-PARTNER-COUNT              PIC 9(5)  COMP.
000800     05  WS-ACTIVE-COUNT               PIC 9(5)  COMP.
000810     05  WS-REGION-COUNT               PIC 9(3)  COMP.
000820     05  WS-REGION-MAX                 PIC 9(3)  COMP VALUE 50.
000830     05  WS-REGION-SUB                 PIC 9(3)  COMP.
000840     05  WS-CATEGORY-SUB               PIC 9(1)  COMP.
000850     05  WS-TOP-SUB                    PIC 9(1)  COMP.
000860     05  WS-TOP-COUNT                  PIC 9(1)  COMP.
000870*
000880 01  WS-TOTALS.
000890     05  WS-TOTAL-SALES                PIC S9(11)V99
000900             SIGN IS TRAILING SEPARATE.
000910     05  WS-TOTAL-COMMISSION           PIC S9(11)V99
000920             SIGN IS TRAILING SEPARATE.
000930*
000940 01  WS-WORK-FIELDS.
000950     05  WS-COMMISSION                 PIC S9(9)V99
000960             SIGN IS TRAILING SEPARATE.
000970     05  WS-CATEGORY-WORK              PIC X(8).
000980     05  WS-REGION-WORK                PIC X(15).
000990     05  WS-SALES-RATIO                PIC S9(3)V9(4).
001000     05  WS-ENGAGEMENT-BASE            PIC S9(3)V9(1).
001010     05  WS-ENGAGEMENT-SCORE           PIC S9(3)V9(1).
001020*
001030* REGION TABLE - BUILT AS DISTINCT REGION NAMES ARE ENCOUNTERED.
001040* SHOP HAS NEVER SEEN MORE THAN A HANDFUL OF SALES REGIONS SO
001050* 50 SLOTS HAS BEEN AMPLE SINCE THE ORIGINAL WRITE-UP.
001060*
001070 01  WS-REGION-TABLE.
001080     05  WS-REGION-ENTRY OCCURS 50 TIMES
001090             INDEXED BY WS-REGION-IDX.
001100         10  RGN-NAME                  PIC X(15).
001110         10  RGN-SALES-TOTAL           PIC S9(11)V99
001120                 SIGN IS TRAILING SEPARATE.
001130*
001140* CATEGORY TABLE - FOUR FIXED CATEGORIES, LOADED AT START OF RUN.
001150*
001160 01  WS-CATEGORY-TABLE.
001170     05  WS-CATEGORY-ENTRY OCCURS 4 TIMES
001180             INDEXED BY WS-CAT-IDX.
001190         10  CAT-NAME                  PIC X(8).
001200         10  CAT-COUNT                 PIC 9(5)  COMP.
001210*
001220* TOP-5 TABLE - INSERTION-SORTED DESCENDING BY TOTAL SALES.
001230*
001240 01  WS-TOP-FIVE-TABLE.
001250     05  WS-TOP-FIVE-ENTRY OCCURS 5 TIMES
001260             INDEXED BY WS-TOP-IDX.
001270         10  TOP-PTR-NAME              PIC X(25).
001280         10  TOP-TOTAL-SALES           PIC S9(9)V99
001290                 SIGN IS TRAILING SEPARATE.
001300         10  TOP-STATUS                PIC X(8).
001310         10  TOP-CATEGORY              PIC X(8).
001320*
001330 01  WS-TOP-SWAP-AREA.
001340     05  SWP-PTR-NAME                  PIC X(25).
001350     05  SWP-TOTAL-SALES               PIC S9(9)V99
001360             SIGN IS TRAILING SEPARATE.
001370     05  SWP-STATUS                    PIC X(8).
001380     05  SWP-CATEGORY                  PIC X(8).
001390*
001400* REPORT PRINT-LINE PANELS.
001410*
001420 01  WS-REPORT-LINE.
001430     05  RPT-CAPTION                   PIC X(30).
001440     05  RPT-VALUE                     PIC ZZZ,ZZZ,ZZ9.
001450     05  FILLER                        PIC X(95).
001460 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
001470     05  HDR-TITLE                     PIC X(40).
001480     05  FILLER                        PIC X(92).
001490 01  WS-MONEY-LINE REDEFINES WS-REPORT-LINE.
001500     05  MNY-CAPTION                   PIC X(30).
001510     05  MNY-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99-.
001520     05  FILLER                        PIC X(87).
001530 01  WS-TOP-LINE REDEFINES WS-REPORT-LINE.
001540     05  TPL-RANK                      PIC Z9.
001550     05  FILLER                        PIC X(2).
001560     05  TPL-NAME                      PIC X(25).
001570     05  TPL-SALES                     PIC ZZZ,ZZZ,ZZ9.99-.
001580     05  FILLER                        PIC X(4).
001590     05  TPL-SCORE                     PIC ZZ9.9.
001600     05  FILLER                        PIC X(65).
001610*
001620 PROCEDURE DIVISION.
001630*
001640 0000-MAIN-LINE.
001650     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001660     PERFORM 1000-EDIT-PARTNER THRU 1000-EXIT.
001670     PERFORM 3000-PRODUCE-REPORT THRU 3000-EXIT.
001680     STOP RUN.
001690*
001700 0100-INITIALIZE.
001710     MOVE ZERO TO WS-PARTNER-COUNT WS-ACTIVE-COUNT
001720         WS-REGION-COUNT WS-TOP-COUNT.
001730     MOVE ZERO TO WS-TOTAL-SALES WS-TOTAL-COMMISSION.
001740     MOVE SPACES TO WS-TOP-FIVE-TABLE.
001750     MOVE 'GENERAL' TO CAT-NAME (1).
001760     MOVE 'PREMIUM' TO CAT-NAME (2).
001770     MOVE 'VIP'     TO CAT-NAME (3).
001780     MOVE 'NEW'     TO CAT-NAME (4).
001790     MOVE ZERO TO CAT-COUNT (1) CAT-COUNT (2)
001800         CAT-COUNT (3) CAT-COUNT (4).
001810 0100-EXIT.
001820     EXIT.
001830*
001840*--------------------------------------------------------------*
001850* READ AND EDIT EVERY PARTNER RECORD IN ONE PASS - COMMISSION, *
001860* REGION/CATEGORY ACCUMULATORS, TOP-5 CANDIDACY.                *
001870*--------------------------------------------------------------*
001880 1000-EDIT-PARTNER.
001890     OPEN INPUT PTR-PARTNER-FILE.
001900     PERFORM 1010-READ-PARTNER THRU 1010-EXIT.
001910     PERFORM 1020-POST-PARTNER THRU 1020-EXIT
001920         UNTIL WS-EOF-PARTNER.
001930     CLOSE PTR-PARTNER-FILE.
001940 1000-EXIT.
001950     EXIT.
001960*
001970 1010-READ-PARTNER.
001980     READ PTR-PARTNER-FILE
001990         AT END MOVE 'Y' TO WS-EOF-PARTNER-SW.
002000 1010-EXIT.
002010     EXIT.
002020*
002030 1020-POST-PARTNER.
002040     ADD 1 TO WS-PARTNER-COUNT.
002050     ADD PTF-TOTAL-SALES TO WS-TOTAL-SALES.
002060     IF PTF-IS-ACTIVE
002070         ADD 1 TO WS-ACTIVE-COUNT
002080     END-IF.
002090     PERFORM 1100-COMPUTE-COMMISSION THRU 1100-EXIT.
002100     PERFORM 1200-POST-REGION-CATEGORY THRU 1200-EXIT.
002110     PERFORM 1300-POST-TOP-FIVE THRU 1300-EXIT.
002120     PERFORM 1010-READ-PARTNER THRU 1010-EXIT.
002130 1020-EXIT.
002140     EXIT.
002150*
002160 1100-COMPUTE-COMMISSION.
002170     COMPUTE WS-COMMISSION ROUNDED =
002180         PTF-TOTAL-SALES * PTF-COMM-RATE.
002190     ADD WS-COMMISSION TO WS-TOTAL-COMMISSION.
002200 1100-EXIT.
002210     EXIT.
002220*
002230*--------------------------------------------------------------*
002240* REGION IS ACCUMULATED IN A DISTINCT-NAME TABLE BUILT AS WE   *
002250* GO.  CATEGORY IS ONE OF FOUR FIXED SLOTS LOADED AT START.    *
002260* BLANK REGION DEFAULTS TO UNKNOWN, BLANK CATEGORY TO GENERAL. *
002270*--------------------------------------------------------------*
002280 1200-POST-REGION-CATEGORY.
002290     MOVE PTF-REGION TO WS-REGION-WORK.
002300     IF WS-REGION-WORK = SPACES
002310         MOVE 'UNKNOWN' TO WS-REGION-WORK
002320     END-IF.
002330     MOVE PTF-CATEGORY TO WS-CATEGORY-WORK.
002340     IF WS-CATEGORY-WORK = SPACES
002350         MOVE 'GENERAL' TO WS-CATEGORY-WORK
002360     END-IF.
002370     MOVE 'N' TO WS-REGION-FOUND-SW.
002380     PERFORM 1210-SCAN-REGION THRU 1210-EXIT
002390         VARYING WS-REGION-SUB FROM 1 BY 1
002400         UNTIL WS-REGION-SUB > WS-REGION-COUNT
002410            OR WS-REGION-FOUND.
002420     IF NOT WS-REGION-FOUND
002430         ADD 1 TO WS-REGION-COUNT
002440         SET WS-REGION-IDX TO WS-REGION-COUNT
002450         MOVE WS-REGION-WORK TO RGN-NAME (WS-REGION-IDX)
002460         MOVE ZERO TO RGN-SALES-TOTAL (WS-REGION-IDX)
002470         ADD PTF-TOTAL-SALES TO
002480             RGN-SALES-TOTAL (WS-REGION-IDX)
002490     END-IF.
002500     PERFORM 1220-POST-CATEGORY THRU 1220-EXIT
002510         VARYING WS-CATEGORY-SUB FROM 1 BY 1
002520         UNTIL WS-CATEGORY-SUB > 4.
002530 1200-EXIT.
002540     EXIT.
002550*
002560 1210-SCAN-REGION.
002570     IF RGN-NAME (WS-REGION-SUB) = WS-REGION-WORK
002580         MOVE 'Y' TO WS-REGION-FOUND-SW
002590         ADD PTF-TOTAL-SALES TO
002600             RGN-SALES-TOTAL (WS-REGION-SUB)
002610     END-IF.
002620 1210-EXIT.
002630     EXIT.
002640*
002650 1220-POST-CATEGORY.
002660     IF CAT-NAME (WS-CATEGORY-SUB) = WS-CATEGORY-WORK
002670         ADD 1 TO CAT-COUNT (WS-CATEGORY-SUB)
002680     END-IF.
002690 1220-EXIT.
002700     EXIT.
002710*
002720*--------------------------------------------------------------*
002730* TOP-5 IS MAINTAINED AS AN INSERTION-SORTED TABLE - IF THE    *
002740* INCOMING PARTNER OUTRANKS THE LOWEST SLOT (OR A SLOT IS      *
002750* STILL EMPTY), SHIFT DOWN AND INSERT.                          *
002760*--------------------------------------------------------------*
002770 1300-POST-TOP-FIVE.
002780     IF WS-TOP-COUNT < 5
002790         ADD 1 TO WS-TOP-COUNT
002800         SET WS-TOP-IDX TO WS-TOP-COUNT
002810         PERFORM 1310-STORE-CANDIDATE THRU 1310-EXIT
002820         PERFORM 1320-BUBBLE-UP THRU 1320-EXIT
002830     ELSE
002840         IF PTF-TOTAL-SALES > TOP-TOTAL-SALES (5)
002850             SET WS-TOP-IDX TO 5
002860             PERFORM 1310-STORE-CANDIDATE THRU 1310-EXIT
002870             PERFORM 1320-BUBBLE-UP THRU 1320-EXIT
002880         END-IF
002890     END-IF.
002900 1300-EXIT.
002910     EXIT.
002920*
002930 1310-STORE-CANDIDATE.
002940     MOVE PTF-PTR-NAME    TO TOP-PTR-NAME    (WS-TOP-IDX).
002950     MOVE PTF-TOTAL-SALES TO TOP-TOTAL-SALES (WS-TOP-IDX).
002960     MOVE PTF-STATUS      TO TOP-STATUS      (WS-TOP-IDX).
002970     MOVE WS-CATEGORY-WORK TO TOP-CATEGORY   (WS-TOP-IDX).
002980 1310-EXIT.
002990     EXIT.
003000*
003010 1320-BUBBLE-UP.
003020     PERFORM 1330-SWAP-IF-OUT-OF-ORDER THRU 1330-EXIT
003030         VARYING WS-TOP-SUB FROM WS-TOP-COUNT BY -1
003040         UNTIL WS-TOP-SUB < 2.
003050 1320-EXIT.
003060     EXIT.
003070*
003080 1330-SWAP-IF-OUT-OF-ORDER.
003090     IF TOP-TOTAL-SALES (WS-TOP-SUB) >
003100             TOP-TOTAL-SALES (WS-TOP-SUB - 1)
003110         MOVE WS-TOP-FIVE-ENTRY (WS-TOP-SUB)
003120             TO WS-TOP-SWAP-AREA
003130         MOVE WS-TOP-FIVE-ENTRY (WS-TOP-SUB - 1)
003140             TO WS-TOP-FIVE-ENTRY (WS-TOP-SUB)
003150         MOVE WS-TOP-SWAP-AREA
003160             TO WS-TOP-FIVE-ENTRY (WS-TOP-SUB - 1)
003170     END-IF.
003180 1330-EXIT.
003190     EXIT.
003200*
003210*--------------------------------------------------------------*
003220* ENGAGEMENT SCORE - COMPUTED FOR EACH OF THE FINAL TOP-5      *
003230* ENTRIES JUST BEFORE THE REPORT IS PRINTED.                    *
003240*--------------------------------------------------------------*
003250 2100-ENGAGEMENT-SCORE.
003260     COMPUTE WS-SALES-RATIO =
003270         TOP-TOTAL-SALES (WS-TOP-IDX) / 10000.
003280     IF WS-SALES-RATIO > 1.0
003290         MOVE 1.0 TO WS-SALES-RATIO
003300     END-IF.
003310     COMPUTE WS-ENGAGEMENT-BASE ROUNDED = WS-SALES-RATIO * 50.
003320     MOVE WS-ENGAGEMENT-BASE TO WS-ENGAGEMENT-SCORE.
003330     IF TOP-STATUS (WS-TOP-IDX) = 'ACTIVE'
003340         ADD 20 TO WS-ENGAGEMENT-SCORE
003350     END-IF.
003360     IF TOP-CATEGORY (WS-TOP-IDX) = 'VIP'
003370         ADD 15 TO WS-ENGAGEMENT-SCORE
003380     ELSE
003390         IF TOP-CATEGORY (WS-TOP-IDX) = 'PREMIUM'
003400             ADD 10 TO WS-ENGAGEMENT-SCORE
003410         END-IF
003420     END-IF.
003430     IF WS-ENGAGEMENT-SCORE > 100.0
003440         MOVE 100.0 TO WS-ENGAGEMENT-SCORE
003450     END-IF.
003460 2100-EXIT.
003470     EXIT.
003480*
003490*--------------------------------------------------------------*
003500* PERFORMANCE REPORT - SUMMARY, REGION TOTALS, CATEGORY        *
003510* DISTRIBUTION, TOP-5 WITH ENGAGEMENT SCORES.                   *
003520*--------------------------------------------------------------*
003530 3000-PRODUCE-REPORT.
003540     OPEN OUTPUT PTR-REPORT-OUT.
003550     MOVE SPACES TO WS-HEADER-LINE.
003560     MOVE 'PARTNER PERFORMANCE REPORT' TO HDR-TITLE.
003570     MOVE WS-HEADER-LINE TO PTR-PRINT-LINE.
003580     WRITE PTR-PRINT-LINE.
003590     MOVE SPACES TO WS-REPORT-LINE.
003600     MOVE 'TOTAL PARTNERS' TO RPT-CAPTION.
003610     MOVE WS-PARTNER-COUNT TO RPT-VALUE.
003620     MOVE WS-REPORT-LINE TO PTR-PRINT-LINE.
003630     WRITE PTR-PRINT-LINE.
003640     MOVE SPACES TO WS-REPORT-LINE.
003650     MOVE 'ACTIVE PARTNERS' TO RPT-CAPTION.
003660     MOVE WS-ACTIVE-COUNT TO RPT-VALUE.
003670     MOVE WS-REPORT-LINE TO PTR-PRINT-LINE.
003680     WRITE PTR-PRINT-LINE.
003690     MOVE SPACES TO WS-MONEY-LINE.
003700     MOVE 'TOTAL SALES' TO MNY-CAPTION.
003710     MOVE WS-TOTAL-SALES TO MNY-AMOUNT.
003720     MOVE WS-MONEY-LINE TO PTR-PRINT-LINE.
003730     WRITE PTR-PRINT-LINE.
003740     MOVE SPACES TO WS-MONEY-LINE.
003750     MOVE 'TOTAL COMMISSION' TO MNY-CAPTION.
003760     MOVE WS-TOTAL-COMMISSION TO MNY-AMOUNT.
003770     MOVE WS-MONEY-LINE TO PTR-PRINT-LINE.
003780     WRITE PTR-PRINT-LINE.
003790     MOVE SPACES TO WS-HEADER-LINE.
003800     MOVE 'REGION PERFORMANCE' TO HDR-TITLE.
003810     MOVE WS-HEADER-LINE TO PTR-PRINT-LINE.
003820     WRITE PTR-PRINT-LINE.
003830     PERFORM 3100-WRITE-REGION-LINE THRU 3100-EXIT
003840         VARYING WS-REGION-SUB FROM 1 BY 1
003850         UNTIL WS-REGION-SUB > WS-REGION-COUNT.
003860     MOVE SPACES TO WS-HEADER-LINE.
003870     MOVE 'CATEGORY DISTRIBUTION' TO HDR-TITLE.
003880     MOVE WS-HEADER-LINE TO PTR-PRINT-LINE.
003890     WRITE PTR-PRINT-LINE.
003900     PERFORM 3200-WRITE-CATEGORY-LINE THRU 3200-EXIT
003910         VARYING WS-CATEGORY-SUB FROM 1 BY 1
003920         UNTIL WS-CATEGORY-SUB > 4.
003930     MOVE SPACES TO WS-HEADER-LINE.
003940     MOVE 'TOP 5 PARTNERS' TO HDR-TITLE.
003950     MOVE WS-HEADER-LINE TO PTR-PRINT-LINE.
003960     WRITE PTR-PRINT-LINE.
003970     PERFORM 3300-WRITE-TOP-LINE THRU 3300-EXIT
003980         VARYING WS-TOP-SUB FROM 1 BY 1
003990         UNTIL WS-TOP-SUB > WS-TOP-COUNT.
004000     CLOSE PTR-REPORT-OUT.
004010 3000-EXIT.
004020     EXIT.
004030*
004040 3100-WRITE-REGION-LINE.
004050     MOVE SPACES TO WS-MONEY-LINE.
004060     MOVE RGN-NAME (WS-REGION-SUB) TO MNY-CAPTION.
004070     MOVE RGN-SALES-TOTAL (WS-REGION-SUB) TO MNY-AMOUNT.
004080     MOVE WS-MONEY-LINE TO PTR-PRINT-LINE.
004090     WRITE PTR-PRINT-LINE.
004100 3100-EXIT.
004110     EXIT.
004120*
004130 3200-WRITE-CATEGORY-LINE.
004140     MOVE SPACES TO WS-REPORT-LINE.
004150     MOVE CAT-NAME (WS-CATEGORY-SUB) TO RPT-CAPTION.
004160     MOVE CAT-COUNT (WS-CATEGORY-SUB) TO RPT-VALUE.
004170     MOVE WS-REPORT-LINE TO PTR-PRINT-LINE.
004180     WRITE PTR-PRINT-LINE.
004190 3200-EXIT.
004200     EXIT.
004210*
004220 3300-WRITE-TOP-LINE.
004230     SET WS-TOP-IDX TO WS-TOP-SUB.
004240     PERFORM 2100-ENGAGEMENT-SCORE THRU 2100-EXIT.
004250     MOVE SPACES TO WS-TOP-LINE.
004260     MOVE WS-TOP-SUB TO TPL-RANK.
004270     MOVE TOP-PTR-NAME (WS-TOP-IDX) TO TPL-NAME.
004280     MOVE TOP-TOTAL-SALES (WS-TOP-IDX) TO TPL-SALES.
004290     MOVE WS-ENGAGEMENT-SCORE TO TPL-SCORE.
004300     MOVE WS-TOP-LINE TO PTR-PRINT-LINE.
004310     WRITE PTR-PRINT-LINE.
004320 3300-EXIT.
004330     EXIT.
