000010*****************************************************************
000020* STA.TIP64                                                     *
000030* STATISTICAL ANALYSIS BATCH - DISPERSION, QUARTILES, SHAPE    *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  STA-STAT-ANALYSIS.
000070 AUTHOR.      M FENWICK.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 02/06/1988.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 02/06/88 MF   CR-1310  ORIGINAL WRITE-UP.  BASIC STATISTICS     CR1310
000160*               ONLY - COUNT, SUM, MEAN, MIN, MAX, RANGE.         CR1310
000170* 09/12/89 MF   CR-1499  ADDED VARIANCE, STANDARD DEVIATION,      CR1499
000180*               COEFFICIENT OF VARIATION.                         CR1499
000190* 05/03/91 RH   CR-1668  ADDED QUARTILE / IQR COMPUTATION AND     CR1668
000200*               THE IQR OUTLIER FLAG.                             CR1668
000210* 07/22/94 TDW  CR-1897  ADDED Z-SCORE OUTLIER FLAG AND           CR1897
000220*               SKEWNESS / KURTOSIS.                              CR1897
000230* 01/30/96 PJS  CR-2011  ADDED 10-BIN FREQUENCY DISTRIBUTION      CR2011
000240*               SECTION TO END OF REPORT.                         CR2011
000250* 12/30/98 KLM  CR-2216  YEAR 2000 REVIEW - NO DATE FIELDS IN     CR2216
000260*               THIS PROGRAM, NO CHANGE REQUIRED.                 CR2216
000270* 04/17/03 PJS  CR-2491  CLEANED UP WORKING-STORAGE NAMES FOR     CR2491
000280*               THE 2003 AUDIT.                                   CR2491
000290* 08/14/03 PJS  CR-2503  MAXIMUM VALUE WAS BEING COUNTED INTO     CR2503
000300*               BIN 10 INSTEAD OF BEING EXCLUDED FROM THE LAST    CR2503
000310*               HALF-OPEN BIN - REMOVED THE BIN-10 CLAMP.         CR2503
000320*****************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-370.
000360 OBJECT-COMPUTER. IBM-370.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT STA-OBSERVATION ASSIGN TO OBSFILE
000420         ORGANIZATION IS SEQUENTIAL.
000430     SELECT STA-REPORT-OUT  ASSIGN TO STATRPT
000440         ORGANIZATION IS SEQUENTIAL.
000450*
000460 DATA DIVISION.
000470 FILE SECTION.
000480*
000490 FD  STA-OBSERVATION
000500     LABEL RECORDS ARE STANDARD
000510     RECORD CONTAINS 12 CHARACTERS
000520     RECORDING MODE F.
000530 01  OBS-OBSERVATION-REC.
000540     05  OBS-VALUE                     PIC S9(7)V9(4)
000550             SIGN IS TRAILING SEPARATE.
000560 01  OBS-VALUE-EDIT-AREA REDEFINES OBS-OBSERVATION-REC.
000570     05  OBS-VALUE-DIGITS              PIC 9(11).
000580     05  OBS-VALUE-SIGN-BYTE           PIC X(1).
000590*
000600 FD  STA-REPORT-OUT
000610     LABEL RECORDS ARE OMITTED
000620     RECORD CONTAINS 132 CHARACTERS
000630     RECORDING MODE F.
000640 01  STA-PRINT-LINE                    PIC X(132).
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WS-SWITCHES.
000690     05  WS-EOF-OBS-SW                 PIC X(1)  VALUE 'N'.
000700         88  WS-EOF-OBS                    VALUE 'Y'.
000710     05  WS-MODE-FOUND-SW              PIC X(1)  VALUE 'N'.
000720         88  WS-MODE-FOUND                 VALUE 'Y'.
000730*
000740 01  WS-COUNTERS.
000750     05  WS-OBS-COUNT                  PIC 9(5)  COMP.
000760     05  WS-OBS-MAX                    PIC 9(5)  COMP VALUE 9999.
000770     05  WS-OBS-SUB                    PIC 9(5)  COMP.
000780     05  WS-COMPARE-SUB                PIC 9(5)  COMP.
000790     05  WS-BIN-SUB                    PIC 9(2)  COMP.
000800     05  WS-RUN-COUNT                  PIC 9(5)  COMP.
000810     05  WS-BEST-COUNT                 PIC 9(5)  COMP.
000820     05  WS-BEST-SUB                   PIC 9(5)  COMP.
000830*
000840 01  WS-BASIC-STATS.
000850     05  WS-SUM                        PIC S9(11)V9(4)
000860             SIGN IS TRAILING SEPARATE.
000870     05  WS-MEAN                       PIC S9(7)V9(4)
000880             SIGN IS TRAILING SEPARATE.
000890     05  WS-MIN-VALUE                  PIC S9(7)V9(4)
000900             SIGN IS TRAILING SEPARATE.
000910     05  WS-MAX-VALUE                  PIC S9(7)V9(4)
000920             SIGN IS TRAILING SEPARATE.
000930     05  WS-RANGE                      PIC S9(7)V9(4)
000940             SIGN IS TRAILING SEPARATE.
000950     05  WS-MEDIAN                     PIC S9(7)V9(4)
000960             SIGN IS TRAILING SEPARATE.
000970     05  WS-MODE-VALUE                 PIC S9(7)V9(4)
000980             SIGN IS TRAILING SEPARATE.
000990*
001000 01  WS-DISPERSION-STATS.
001010     05  WS-SAMPLE-VARIANCE            PIC S9(9)V9(4)
001020             SIGN IS TRAILING SEPARATE.
001030     05  WS-POP-VARIANCE               PIC S9(9)V9(4)
001040             SIGN IS TRAILING SEPARATE.
001050     05  WS-SAMPLE-STDDEV              PIC S9(7)V9(4)
001060             SIGN IS TRAILING SEPARATE.
001070     05  WS-POP-STDDEV                 PIC S9(7)V9(4)
001080             SIGN IS TRAILING SEPARATE.
001090     05  WS-COEFF-VARIATION            PIC S9(5)V9(4)
001100             SIGN IS TRAILING SEPARATE.
001110*
001120 01  WS-QUARTILE-STATS.
001130     05  WS-Q1                         PIC S9(7)V9(4)
001140             SIGN IS TRAILING SEPARATE.
001150     05  WS-Q3                         PIC S9(7)V9(4)
001160             SIGN IS TRAILING SEPARATE.
001170     05  WS-IQR                        PIC S9(7)V9(4)
001180             SIGN IS TRAILING SEPARATE.
001190     05  WS-IQR-LOW-FENCE              PIC S9(7)V9(4)
001200             SIGN IS TRAILING SEPARATE.
001210     05  WS-IQR-HIGH-FENCE             PIC S9(7)V9(4)
001220             SIGN IS TRAILING SEPARATE.
001230*
001240 01  WS-SHAPE-STATS.
001250     05  WS-SKEWNESS                   PIC S9(3)V9(4)
001260             SIGN IS TRAILING SEPARATE.
001270     05  WS-KURTOSIS                   PIC S9(3)V9(4)
001280             SIGN IS TRAILING SEPARATE.
001290*
001300 01  WS-WORK-FIELDS.
001310     05  WS-POSITION                   PIC S9(7)V9(4).
001320     05  WS-POSITION-WHOLE             PIC 9(5)  COMP.
001330     05  WS-POSITION-FRAC              PIC S9V9(4).
001340     05  WS-DEVIATION                  PIC S9(7)V9(4).
001350     05  WS-Z-SCORE                    PIC S9(5)V9(4).
001360     05  WS-SUM-OF-SQUARES             PIC S9(13)V9(4).
001370     05  WS-SUM-CUBED-Z                PIC S9(13)V9(4).
001380     05  WS-SUM-FOURTH-Z               PIC S9(13)V9(4).
001390     05  WS-BIN-WIDTH                  PIC S9(7)V9(4).
001400     05  WS-BIN-LOW                    PIC S9(7)V9(4).
001410     05  WS-BIN-HIGH                   PIC S9(7)V9(4).
001420     05  WS-MOD-QUOTIENT               PIC S9(7)  COMP.
001430     05  WS-MOD-REMAINDER              PIC S9(7)  COMP.
001440*
001450* SQUARE-ROOT WORK AREA - NEWTON-RAPHSON, FIXED ITERATION       *
001460* COUNT.  RETAINED HERE RATHER THAN AS A CALLED SUBROUTINE      *
001470* SINCE THE SHOP HAS NEVER RUN A SEPARATELY-LINKED MATH LIBRARY.*
001480 01  WS-SQRT-WORK.
001490     05  WS-SQRT-INPUT                 PIC S9(9)V9(8).
001500     05  WS-SQRT-GUESS                 PIC S9(9)V9(8).
001510     05  WS-SQRT-RESULT                PIC S9(9)V9(8).
001520     05  WS-SQRT-ITER                  PIC 9(2)  COMP.
001530*
001540* OUTLIER COUNT WORK AREAS.
001550*
001560 01  WS-OUTLIER-COUNTS.
001570     05  WS-IQR-OUTLIER-COUNT          PIC 9(5)  COMP.
001580     05  WS-ZSCORE-OUTLIER-COUNT       PIC 9(5)  COMP.
001590*
001600* SORTED IN-MEMORY OBSERVATION TABLE.
001610*
001620 01  WS-OBS-TABLE.
001630     05  WS-OBS-ENTRY OCCURS 9999 TIMES
001640             INDEXED BY WS-OBS-IDX.
001650         10  SOT-VALUE                 PIC S9(7)V9(4)
001660                 SIGN IS TRAILING SEPARATE.
001670*
001680* FREQUENCY DISTRIBUTION TABLE - 10 EQUAL-WIDTH BINS.
001690*
001700 01  WS-FREQUENCY-TABLE.
001710     05  WS-FREQ-ENTRY OCCURS 10 TIMES
001720             INDEXED BY WS-FREQ-IDX.
001730         10  FRQ-COUNT                 PIC 9(5)  COMP.
001740*
001750* REPORT PRINT-LINE PANELS.
001760*
001770 01  WS-REPORT-LINE.
001780     05  RPT-CAPTION                   PIC X(30).
001790     05  RPT-VALUE                     PIC Z(6)9.9999-.
001800     05  FILLER                        PIC X(94).
001810 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
001820     05  HDR-TITLE                     PIC X(40).
001830     05  FILLER                        PIC X(92).
001840 01  WS-BIN-LINE REDEFINES WS-REPORT-LINE.
001850     05  BIN-RANGE-LOW                 PIC Z(6)9.9999-.
001860     05  FILLER                        PIC X(3)  VALUE ' TO'.
001870     05  BIN-RANGE-HIGH                PIC Z(6)9.9999-.
001880     05  BIN-COUNT                     PIC ZZZZ9.
001890     05  BIN-PERCENT                   PIC ZZ9.9.
001900     05  FILLER                        PIC X(75).
001910*
001920 PROCEDURE DIVISION.
001930*
001940 0000-MAIN-LINE.
001950     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001960     PERFORM 1000-LOAD-AND-SORT THRU 1000-EXIT.
001970     PERFORM 2000-COMPUTE-BASIC-STATS THRU 2000-EXIT.
001980     PERFORM 2500-COMPUTE-DISPERSION THRU 2500-EXIT.
001990     PERFORM 2600-COMPUTE-QUARTILES THRU 2600-EXIT.
002000     PERFORM 2700-FLAG-OUTLIERS THRU 2700-EXIT.
002010     PERFORM 2800-COMPUTE-SHAPE THRU 2800-EXIT.
002020     PERFORM 2900-BUILD-FREQUENCY THRU 2900-EXIT.
002030     PERFORM 3000-PRODUCE-REPORT THRU 3000-EXIT.
002040     STOP RUN.
002050*
002060 0100-INITIALIZE.
002070     MOVE ZERO TO WS-OBS-COUNT WS-IQR-OUTLIER-COUNT
002080         WS-ZSCORE-OUTLIER-COUNT.
002090 0100-EXIT.
002100     EXIT.
002110*
002120*--------------------------------------------------------------*
002130* LOAD OBSERVATIONS INTO THE TABLE, THEN INSERTION-SORT IT     *
002140* ASCENDING.  VOLUMES ARE SMALL ENOUGH THAT AN INSERTION SORT  *
002150* HAS ALWAYS BEEN FAST ENOUGH FOR THIS BATCH.                   *
002160*--------------------------------------------------------------*
002170 1000-LOAD-AND-SORT.
002180     OPEN INPUT STA-OBSERVATION.
002190     PERFORM 1100-READ-OBSERVATION THRU 1100-EXIT.
002200     PERFORM 1200-STORE-SORTED THRU 1200-EXIT
002210         UNTIL WS-EOF-OBS.
002220     CLOSE STA-OBSERVATION.
002230 1000-EXIT.
002240     EXIT.
002250*
002260 1100-READ-OBSERVATION.
002270     READ STA-OBSERVATION
002280         AT END MOVE 'Y' TO WS-EOF-OBS-SW.
002290 1100-EXIT.
002300     EXIT.
002310*
002320 1200-STORE-SORTED.
002330     ADD 1 TO WS-OBS-COUNT.
002340     SET WS-OBS-IDX TO WS-OBS-COUNT.
002350     MOVE OBS-VALUE TO SOT-VALUE (WS-OBS-IDX).
002360     PERFORM 1210-BUBBLE-INTO-PLACE THRU 1210-EXIT
002370         VARYING WS-COMPARE-SUB FROM WS-OBS-COUNT BY -1
002380         UNTIL WS-COMPARE-SUB < 2.
002390     PERFORM 1100-READ-OBSERVATION THRU 1100-EXIT.
002400 1200-EXIT.
002410     EXIT.
002420*
002430 1210-BUBBLE-INTO-PLACE.
002440     IF SOT-VALUE (WS-COMPARE-SUB) <
002450             SOT-VALUE (WS-COMPARE-SUB - 1)
002460         MOVE SOT-VALUE (WS-COMPARE-SUB) TO WS-DEVIATION
002470         MOVE SOT-VALUE (WS-COMPARE-SUB - 1)
002480             TO SOT-VALUE (WS-COMPARE-SUB)
002490         MOVE WS-DEVIATION
002500             TO SOT-VALUE (WS-COMPARE-SUB - 1)
002510     END-IF.
002520 1210-EXIT.
002530     EXIT.
002540*
002550*--------------------------------------------------------------*
002560* COUNT, SUM, MEAN, MIN, MAX, RANGE, MEDIAN, MODE.              *
002570*--------------------------------------------------------------*
002580 2000-COMPUTE-BASIC-STATS.
002590     MOVE ZERO TO WS-SUM.
002600     PERFORM 2010-ACCUMULATE-SUM THRU 2010-EXIT
002610         VARYING WS-OBS-SUB FROM 1 BY 1
002620         UNTIL WS-OBS-SUB > WS-OBS-COUNT.
002630     COMPUTE WS-MEAN = WS-SUM / WS-OBS-COUNT.
002640     MOVE SOT-VALUE (1) TO WS-MIN-VALUE.
002650     MOVE SOT-VALUE (WS-OBS-COUNT) TO WS-MAX-VALUE.
002660     COMPUTE WS-RANGE = WS-MAX-VALUE - WS-MIN-VALUE.
002670     PERFORM 2020-COMPUTE-MEDIAN THRU 2020-EXIT.
002680     PERFORM 2030-COMPUTE-MODE THRU 2030-EXIT.
002690 2000-EXIT.
002700     EXIT.
002710*
002720 2010-ACCUMULATE-SUM.
002730     ADD SOT-VALUE (WS-OBS-SUB) TO WS-SUM.
002740 2010-EXIT.
002750     EXIT.
002760*
002770 2020-COMPUTE-MEDIAN.
002780     DIVIDE WS-OBS-COUNT BY 2 GIVING WS-MOD-QUOTIENT
002790         REMAINDER WS-MOD-REMAINDER.
002800     IF WS-MOD-REMAINDER = 1
002810         COMPUTE WS-OBS-SUB = (WS-OBS-COUNT + 1) / 2
002820         MOVE SOT-VALUE (WS-OBS-SUB) TO WS-MEDIAN
002830     ELSE
002840         MOVE WS-MOD-QUOTIENT TO WS-OBS-SUB
002850         COMPUTE WS-MEDIAN =
002860             (SOT-VALUE (WS-OBS-SUB) +
002870              SOT-VALUE (WS-OBS-SUB + 1)) / 2
002880     END-IF.
002890 2020-EXIT.
002900     EXIT.
002910*
002920*--------------------------------------------------------------*
002930* MODE - MOST FREQUENT VALUE, FIRST-ENCOUNTERED ON A TIE SINCE *
002940* THE TABLE IS ALREADY SORTED ASCENDING.  SINGLE PASS COUNTING *
002950* THE RUN LENGTH OF EACH DISTINCT VALUE.                        *
002960*--------------------------------------------------------------*
002970 2030-COMPUTE-MODE.
002980     MOVE ZERO TO WS-BEST-COUNT.
002990     MOVE SOT-VALUE (1) TO WS-MODE-VALUE.
003000     MOVE 1 TO WS-RUN-COUNT.
003010     MOVE 1 TO WS-BEST-SUB.
003020     PERFORM 2040-SCAN-RUN THRU 2040-EXIT
003030         VARYING WS-OBS-SUB FROM 2 BY 1
003040         UNTIL WS-OBS-SUB > WS-OBS-COUNT.
003050     PERFORM 2050-CLOSE-RUN THRU 2050-EXIT.
003060 2030-EXIT.
003070     EXIT.
003080*
003090 2040-SCAN-RUN.
003100     IF SOT-VALUE (WS-OBS-SUB) = SOT-VALUE (WS-OBS-SUB - 1)
003110         ADD 1 TO WS-RUN-COUNT
003120     ELSE
003130         PERFORM 2050-CLOSE-RUN THRU 2050-EXIT
003140         MOVE 1 TO WS-RUN-COUNT
003150         MOVE WS-OBS-SUB TO WS-BEST-SUB
003160     END-IF.
003170 2040-EXIT.
003180     EXIT.
003190*
003200 2050-CLOSE-RUN.
003210     IF WS-RUN-COUNT > WS-BEST-COUNT
003220         MOVE WS-RUN-COUNT TO WS-BEST-COUNT
003230         MOVE SOT-VALUE (WS-BEST-SUB) TO WS-MODE-VALUE
003240     END-IF.
003250 2050-EXIT.
003260     EXIT.
003270*
003280*--------------------------------------------------------------*
003290* SAMPLE/POPULATION VARIANCE AND STANDARD DEVIATION, CV.        *
003300*--------------------------------------------------------------*
003310 2500-COMPUTE-DISPERSION.
003320     MOVE ZERO TO WS-SUM-OF-SQUARES.
003330     PERFORM 2510-ACCUMULATE-SQUARE THRU 2510-EXIT
003340         VARYING WS-OBS-SUB FROM 1 BY 1
003350         UNTIL WS-OBS-SUB > WS-OBS-COUNT.
003360     IF WS-OBS-COUNT > 1
003370         COMPUTE WS-SAMPLE-VARIANCE =
003380             WS-SUM-OF-SQUARES / (WS-OBS-COUNT - 1)
003390     ELSE
003400         MOVE ZERO TO WS-SAMPLE-VARIANCE
003410     END-IF.
003420     COMPUTE WS-POP-VARIANCE =
003430         WS-SUM-OF-SQUARES / WS-OBS-COUNT.
003440     MOVE WS-SAMPLE-VARIANCE TO WS-SQRT-INPUT.
003450     PERFORM 2520-EXTRACT-SQUARE-ROOT THRU 2520-EXIT.
003460     MOVE WS-SQRT-RESULT TO WS-SAMPLE-STDDEV.
003470     MOVE WS-POP-VARIANCE TO WS-SQRT-INPUT.
003480     PERFORM 2520-EXTRACT-SQUARE-ROOT THRU 2520-EXIT.
003490     MOVE WS-SQRT-RESULT TO WS-POP-STDDEV.
003500     IF WS-MEAN NOT = ZERO
003510         COMPUTE WS-COEFF-VARIATION =
003520             WS-SAMPLE-STDDEV / WS-MEAN
003530     ELSE
003540         MOVE ZERO TO WS-COEFF-VARIATION
003550     END-IF.
003560 2500-EXIT.
003570     EXIT.
003580*
003590 2510-ACCUMULATE-SQUARE.
003600     COMPUTE WS-DEVIATION = SOT-VALUE (WS-OBS-SUB) - WS-MEAN.
003610     COMPUTE WS-SUM-OF-SQUARES =
003620         WS-SUM-OF-SQUARES + WS-DEVIATION * WS-DEVIATION.
003630 2510-EXIT.
003640     EXIT.
003650*
003660*--------------------------------------------------------------*
003670* NEWTON-RAPHSON SQUARE ROOT - 12 FIXED ITERATIONS, STARTING   *
003680* GUESS OF HALF THE INPUT (OR A SMALL CONSTANT WHEN THE INPUT  *
003690* IS ZERO).  NO COBOL INTRINSIC FUNCTIONS ARE USED IN THIS     *
003700* DIVISION, CONSISTENT WITH SHOP STANDARDS.                     *
003710*--------------------------------------------------------------*
003720 2520-EXTRACT-SQUARE-ROOT.
003730     IF WS-SQRT-INPUT <= ZERO
003740         MOVE ZERO TO WS-SQRT-RESULT
003750     ELSE
003760         COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
003770         IF WS-SQRT-GUESS = ZERO
003780             MOVE 0.1 TO WS-SQRT-GUESS
003790         END-IF
003800         PERFORM 2530-REFINE-GUESS THRU 2530-EXIT
003810             VARYING WS-SQRT-ITER FROM 1 BY 1
003820             UNTIL WS-SQRT-ITER > 12
003830         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
003840     END-IF.
003850 2520-EXIT.
003860     EXIT.
003870*
003880 2530-REFINE-GUESS.
003890     COMPUTE WS-SQRT-GUESS =
003900         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
003910 2530-EXIT.
003920     EXIT.
003930*
003940*--------------------------------------------------------------*
003950* QUARTILES - EXCLUSIVE METHOD, POSITION P = K*(N+1)/M WITH    *
003960* LINEAR INTERPOLATION BETWEEN THE BRACKETING ORDER STATISTICS,*
003970* CLAMPED TO THE ENDS OF THE TABLE.                             *
003980*--------------------------------------------------------------*
003990 2600-COMPUTE-QUARTILES.
004000     COMPUTE WS-POSITION = 1 * (WS-OBS-COUNT + 1) / 4.
004010     PERFORM 2620-CLAMP-POSITION THRU 2620-EXIT.
004020     MOVE WS-DEVIATION TO WS-Q1.
004030     COMPUTE WS-POSITION = 3 * (WS-OBS-COUNT + 1) / 4.
004040     PERFORM 2620-CLAMP-POSITION THRU 2620-EXIT.
004050     MOVE WS-DEVIATION TO WS-Q3.
004060     COMPUTE WS-IQR = WS-Q3 - WS-Q1.
004070     COMPUTE WS-IQR-LOW-FENCE = WS-Q1 - (1.5 * WS-IQR).
004080     COMPUTE WS-IQR-HIGH-FENCE = WS-Q3 + (1.5 * WS-IQR).
004090 2600-EXIT.
004100     EXIT.
004110*
004120*--------------------------------------------------------------*
004130* CLAMPS THE COMPUTED FRACTIONAL POSITION TO [1,N], SPLITS IT  *
004140* INTO A WHOLE ORDER-STATISTIC INDEX PLUS A FRACTIONAL PART,   *
004150* AND INTERPOLATES BETWEEN X(WHOLE) AND X(WHOLE+1).  RESULT IS *
004160* LEFT IN WS-DEVIATION (BORROWED AS A SCRATCH FIELD).           *
004170*--------------------------------------------------------------*
004180 2620-CLAMP-POSITION.
004190     IF WS-POSITION < 1
004200         MOVE 1 TO WS-POSITION
004210     END-IF.
004220     IF WS-POSITION > WS-OBS-COUNT
004230         MOVE WS-OBS-COUNT TO WS-POSITION
004240     END-IF.
004250     MOVE WS-POSITION TO WS-POSITION-WHOLE.
004260     COMPUTE WS-POSITION-FRAC =
004270         WS-POSITION - WS-POSITION-WHOLE.
004280     IF WS-POSITION-WHOLE >= WS-OBS-COUNT
004290         MOVE SOT-VALUE (WS-OBS-COUNT) TO WS-DEVIATION
004300     ELSE
004310         COMPUTE WS-DEVIATION =
004320             SOT-VALUE (WS-POSITION-WHOLE) +
004330             WS-POSITION-FRAC *
004340             (SOT-VALUE (WS-POSITION-WHOLE + 1) -
004350              SOT-VALUE (WS-POSITION-WHOLE))
004360     END-IF.
004370 2620-EXIT.
004380     EXIT.
004390*
004400*--------------------------------------------------------------*
004410* OUTLIER FLAGS - IQR METHOD (N >= 4) AND Z-SCORE METHOD.       *
004420* COUNTS ONLY ARE REPORTED; INDIVIDUAL FLAGGED VALUES HAVE      *
004430* NEVER BEEN CARRIED TO THE PRINT FILE.                         *
004440*--------------------------------------------------------------*
004450 2700-FLAG-OUTLIERS.
004460     MOVE ZERO TO WS-IQR-OUTLIER-COUNT WS-ZSCORE-OUTLIER-COUNT.
004470     PERFORM 2710-CHECK-ONE-VALUE THRU 2710-EXIT
004480         VARYING WS-OBS-SUB FROM 1 BY 1
004490         UNTIL WS-OBS-SUB > WS-OBS-COUNT.
004500 2700-EXIT.
004510     EXIT.
004520*
004530 2710-CHECK-ONE-VALUE.
004540     IF WS-OBS-COUNT >= 4
004550         IF SOT-VALUE (WS-OBS-SUB) < WS-IQR-LOW-FENCE
004560            OR SOT-VALUE (WS-OBS-SUB) > WS-IQR-HIGH-FENCE
004570             ADD 1 TO WS-IQR-OUTLIER-COUNT
004580         END-IF
004590     END-IF.
004600     IF WS-SAMPLE-STDDEV NOT = ZERO
004610         COMPUTE WS-DEVIATION = SOT-VALUE (WS-OBS-SUB) - WS-MEAN
004620         IF WS-DEVIATION < ZERO
004630             MULTIPLY WS-DEVIATION BY -1 GIVING WS-DEVIATION
004640         END-IF
004650         COMPUTE WS-Z-SCORE = WS-DEVIATION / WS-SAMPLE-STDDEV
004660         IF WS-Z-SCORE > 2
004670             ADD 1 TO WS-ZSCORE-OUTLIER-COUNT
004680         END-IF
004690     END-IF.
004700 2710-EXIT.
004710     EXIT.
004720*
004730*--------------------------------------------------------------*
004740* SKEWNESS AND KURTOSIS (N >= 3), USING THE SAMPLE STANDARD     *
004750* DEVIATION AS THE DIVISOR.                                     *
004760*--------------------------------------------------------------*
004770 2800-COMPUTE-SHAPE.
004780     MOVE ZERO TO WS-SKEWNESS WS-KURTOSIS.
004790     IF WS-OBS-COUNT >= 3 AND WS-SAMPLE-STDDEV NOT = ZERO
004800         MOVE ZERO TO WS-SUM-CUBED-Z WS-SUM-FOURTH-Z
004810         PERFORM 2810-ACCUMULATE-MOMENTS THRU 2810-EXIT
004820             VARYING WS-OBS-SUB FROM 1 BY 1
004830             UNTIL WS-OBS-SUB > WS-OBS-COUNT
004840         COMPUTE WS-SKEWNESS =
004850             WS-SUM-CUBED-Z / WS-OBS-COUNT
004860         COMPUTE WS-KURTOSIS =
004870             (WS-SUM-FOURTH-Z / WS-OBS-COUNT) - 3
004880     END-IF.
004890 2800-EXIT.
004900     EXIT.
004910*
004920 2810-ACCUMULATE-MOMENTS.
004930     COMPUTE WS-Z-SCORE =
004940         (SOT-VALUE (WS-OBS-SUB) - WS-MEAN) / WS-SAMPLE-STDDEV.
004950     COMPUTE WS-SUM-CUBED-Z =
004960         WS-SUM-CUBED-Z + WS-Z-SCORE * WS-Z-SCORE * WS-Z-SCORE.
004970     COMPUTE WS-SUM-FOURTH-Z =
004980         WS-SUM-FOURTH-Z +
004990         WS-Z-SCORE * WS-Z-SCORE * WS-Z-SCORE * WS-Z-SCORE.
005000 2810-EXIT.
005010     EXIT.
005020*
005030*--------------------------------------------------------------*
005040* FREQUENCY DISTRIBUTION - 10 EQUAL-WIDTH BINS OVER [MIN,MAX). *
005050*--------------------------------------------------------------*
005060 2900-BUILD-FREQUENCY.
005070     PERFORM 2910-CLEAR-BIN THRU 2910-EXIT
005080         VARYING WS-BIN-SUB FROM 1 BY 1
005090         UNTIL WS-BIN-SUB > 10.
005100     COMPUTE WS-BIN-WIDTH = WS-RANGE / 10.
005110     PERFORM 2920-BUCKET-VALUE THRU 2920-EXIT
005120         VARYING WS-OBS-SUB FROM 1 BY 1
005130         UNTIL WS-OBS-SUB > WS-OBS-COUNT.
005140 2900-EXIT.
005150     EXIT.
005160*
005170 2910-CLEAR-BIN.
005180     MOVE ZERO TO FRQ-COUNT (WS-BIN-SUB).
005190 2910-EXIT.
005200     EXIT.
005210*
005220 2920-BUCKET-VALUE.
005230     IF WS-BIN-WIDTH = ZERO
005240         ADD 1 TO FRQ-COUNT (1)
005250     ELSE
005260         COMPUTE WS-BIN-SUB =
005270             ((SOT-VALUE (WS-OBS-SUB) - WS-MIN-VALUE)
005280              / WS-BIN-WIDTH) + 1
005290         IF WS-BIN-SUB NOT > 10
005300             ADD 1 TO FRQ-COUNT (WS-BIN-SUB)
005310         END-IF
005320*        THE MAXIMUM OBSERVATION LANDS ONE BIN PAST THE LAST
005330*        HALF-OPEN BIN BY CONSTRUCTION - IT IS DROPPED HERE,
005340*        NOT FOLDED INTO BIN 10, MATCHING CR-2503.
005350     END-IF.
005360 2920-EXIT.
005370     EXIT.
005380*
005390*--------------------------------------------------------------*
005400* FULL STATISTICS REPORT.                                       *
005410*--------------------------------------------------------------*
005420 3000-PRODUCE-REPORT.
005430     OPEN OUTPUT STA-REPORT-OUT.
005440     MOVE SPACES TO WS-HEADER-LINE.
005450     MOVE 'STATISTICAL ANALYSIS REPORT' TO HDR-TITLE.
005460     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
005470     WRITE STA-PRINT-LINE.
005480     PERFORM 3110-WRITE-BASIC THRU 3110-EXIT.
005490     PERFORM 3120-WRITE-DISPERSION THRU 3120-EXIT.
005500     PERFORM 3130-WRITE-QUARTILES THRU 3130-EXIT.
005510     PERFORM 3140-WRITE-OUTLIERS THRU 3140-EXIT.
005520     PERFORM 3150-WRITE-SHAPE THRU 3150-EXIT.
005530     PERFORM 3160-WRITE-FREQUENCY THRU 3160-EXIT.
005540     CLOSE STA-REPORT-OUT.
005550 3000-EXIT.
005560     EXIT.
005570*
005580 3110-WRITE-BASIC.
005590     MOVE SPACES TO WS-HEADER-LINE.
005600     MOVE 'BASIC STATISTICS' TO HDR-TITLE.
005610     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
005620     WRITE STA-PRINT-LINE.
005630     MOVE SPACES TO WS-REPORT-LINE.
005640     MOVE 'COUNT' TO RPT-CAPTION.
005650     MOVE WS-OBS-COUNT TO RPT-VALUE.
005660     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005670     WRITE STA-PRINT-LINE.
005680     MOVE SPACES TO WS-REPORT-LINE.
005690     MOVE 'SUM' TO RPT-CAPTION.
005700     MOVE WS-SUM TO RPT-VALUE.
005710     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005720     WRITE STA-PRINT-LINE.
005730     MOVE SPACES TO WS-REPORT-LINE.
005740     MOVE 'MEAN' TO RPT-CAPTION.
005750     MOVE WS-MEAN TO RPT-VALUE.
005760     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005770     WRITE STA-PRINT-LINE.
005780     MOVE SPACES TO WS-REPORT-LINE.
005790     MOVE 'MEDIAN' TO RPT-CAPTION.
005800     MOVE WS-MEDIAN TO RPT-VALUE.
005810     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005820     WRITE STA-PRINT-LINE.
005830     MOVE SPACES TO WS-REPORT-LINE.
005840     MOVE 'MODE' TO RPT-CAPTION.
005850     MOVE WS-MODE-VALUE TO RPT-VALUE.
005860     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005870     WRITE STA-PRINT-LINE.
005880     MOVE SPACES TO WS-REPORT-LINE.
005890     MOVE 'MINIMUM' TO RPT-CAPTION.
005900     MOVE WS-MIN-VALUE TO RPT-VALUE.
005910     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005920     WRITE STA-PRINT-LINE.
005930     MOVE SPACES TO WS-REPORT-LINE.
005940     MOVE 'MAXIMUM' TO RPT-CAPTION.
005950     MOVE WS-MAX-VALUE TO RPT-VALUE.
005960     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
005970     WRITE STA-PRINT-LINE.
005980     MOVE SPACES TO WS-REPORT-LINE.
005990     MOVE 'RANGE' TO RPT-CAPTION.
006000     MOVE WS-RANGE TO RPT-VALUE.
006010     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006020     WRITE STA-PRINT-LINE.
006030 3110-EXIT.
006040     EXIT.
006050*
006060 3120-WRITE-DISPERSION.
006070     MOVE SPACES TO WS-HEADER-LINE.
006080     MOVE 'DISPERSION STATISTICS' TO HDR-TITLE.
006090     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
006100     WRITE STA-PRINT-LINE.
006110     MOVE SPACES TO WS-REPORT-LINE.
006120     MOVE 'SAMPLE VARIANCE' TO RPT-CAPTION.
006130     MOVE WS-SAMPLE-VARIANCE TO RPT-VALUE.
006140     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006150     WRITE STA-PRINT-LINE.
006160     MOVE SPACES TO WS-REPORT-LINE.
006170     MOVE 'POPULATION VARIANCE' TO RPT-CAPTION.
006180     MOVE WS-POP-VARIANCE TO RPT-VALUE.
006190     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006200     WRITE STA-PRINT-LINE.
006210     MOVE SPACES TO WS-REPORT-LINE.
006220     MOVE 'SAMPLE STD DEVIATION' TO RPT-CAPTION.
006230     MOVE WS-SAMPLE-STDDEV TO RPT-VALUE.
006240     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006250     WRITE STA-PRINT-LINE.
006260     MOVE SPACES TO WS-REPORT-LINE.
006270     MOVE 'POPULATION STD DEVIATION' TO RPT-CAPTION.
006280     MOVE WS-POP-STDDEV TO RPT-VALUE.
006290     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006300     WRITE STA-PRINT-LINE.
006310     MOVE SPACES TO WS-REPORT-LINE.
006320     MOVE 'COEFFICIENT OF VARIATION' TO RPT-CAPTION.
006330     MOVE WS-COEFF-VARIATION TO RPT-VALUE.
006340     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006350     WRITE STA-PRINT-LINE.
006360 3120-EXIT.
006370     EXIT.
006380*
006390 3130-WRITE-QUARTILES.
006400     MOVE SPACES TO WS-HEADER-LINE.
006410     MOVE 'QUARTILES' TO HDR-TITLE.
006420     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
006430     WRITE STA-PRINT-LINE.
006440     MOVE SPACES TO WS-REPORT-LINE.
006450     MOVE 'Q1' TO RPT-CAPTION.
006460     MOVE WS-Q1 TO RPT-VALUE.
006470     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006480     WRITE STA-PRINT-LINE.
006490     MOVE SPACES TO WS-REPORT-LINE.
006500     MOVE 'Q3' TO RPT-CAPTION.
006510     MOVE WS-Q3 TO RPT-VALUE.
006520     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006530     WRITE STA-PRINT-LINE.
006540     MOVE SPACES TO WS-REPORT-LINE.
006550     MOVE 'INTERQUARTILE RANGE' TO RPT-CAPTION.
006560     MOVE WS-IQR TO RPT-VALUE.
006570     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006580     WRITE STA-PRINT-LINE.
006590 3130-EXIT.
006600     EXIT.
006610*
006620 3140-WRITE-OUTLIERS.
006630     MOVE SPACES TO WS-HEADER-LINE.
006640     MOVE 'OUTLIERS' TO HDR-TITLE.
006650     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
006660     WRITE STA-PRINT-LINE.
006670     MOVE SPACES TO WS-REPORT-LINE.
006680     MOVE 'IQR METHOD COUNT' TO RPT-CAPTION.
006690     MOVE WS-IQR-OUTLIER-COUNT TO RPT-VALUE.
006700     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006710     WRITE STA-PRINT-LINE.
006720     MOVE SPACES TO WS-REPORT-LINE.
006730     MOVE 'Z-SCORE METHOD COUNT' TO RPT-CAPTION.
006740     MOVE WS-ZSCORE-OUTLIER-COUNT TO RPT-VALUE.
006750     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006760     WRITE STA-PRINT-LINE.
006770 3140-EXIT.
006780     EXIT.
006790*
006800 3150-WRITE-SHAPE.
006810     MOVE SPACES TO WS-HEADER-LINE.
006820     MOVE 'SHAPE STATISTICS' TO HDR-TITLE.
006830     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
006840     WRITE STA-PRINT-LINE.
006850     MOVE SPACES TO WS-REPORT-LINE.
006860     MOVE 'SKEWNESS' TO RPT-CAPTION.
006870     MOVE WS-SKEWNESS TO RPT-VALUE.
006880     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006890     WRITE STA-PRINT-LINE.
006900     MOVE SPACES TO WS-REPORT-LINE.
006910     MOVE 'KURTOSIS' TO RPT-CAPTION.
006920     MOVE WS-KURTOSIS TO RPT-VALUE.
006930     MOVE WS-REPORT-LINE TO STA-PRINT-LINE.
006940     WRITE STA-PRINT-LINE.
006950 3150-EXIT.
006960     EXIT.
006970*
006980 3160-WRITE-FREQUENCY.
006990     MOVE SPACES TO WS-HEADER-LINE.
007000     MOVE 'FREQUENCY DISTRIBUTION' TO HDR-TITLE.
007010     MOVE WS-HEADER-LINE TO STA-PRINT-LINE.
007020     WRITE STA-PRINT-LINE.
007030     PERFORM 3170-WRITE-ONE-BIN THRU 3170-EXIT
007040         VARYING WS-BIN-SUB FROM 1 BY 1
007050         UNTIL WS-BIN-SUB > 10.
007060 3160-EXIT.
007070     EXIT.
007080*
007090 3170-WRITE-ONE-BIN.
007100     IF FRQ-COUNT (WS-BIN-SUB) > 0
007110         COMPUTE WS-BIN-LOW =
007120             WS-MIN-VALUE + ((WS-BIN-SUB - 1) * WS-BIN-WIDTH)
007130         COMPUTE WS-BIN-HIGH = WS-BIN-LOW + WS-BIN-WIDTH
007140         MOVE SPACES TO WS-BIN-LINE
007150         MOVE WS-BIN-LOW TO BIN-RANGE-LOW
007160         MOVE WS-BIN-HIGH TO BIN-RANGE-HIGH
007170         MOVE FRQ-COUNT (WS-BIN-SUB) TO BIN-COUNT
007180         COMPUTE BIN-PERCENT ROUNDED =
007190             FRQ-COUNT (WS-BIN-SUB) * 100 / WS-OBS-COUNT
007200         MOVE WS-BIN-LINE TO STA-PRINT-LINE
007210         WRITE STA-PRINT-LINE
007220     END-IF.
007230 3170-EXIT.
007240     EXIT.
