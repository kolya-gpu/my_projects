000010*****************************************************************
000020* GRD.TIP67                                                     *
000030* TEST SCORE GRADING - PERCENTAGE AND PERFORMANCE BAND          *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  GRD-GRADE-CALC.
000070 AUTHOR.      L CHEUNG.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 07/30/1991.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 07/30/91 LC   CR-1699  ORIGINAL WRITE-UP.  PERCENTAGE AND       CR1699
000160*               THREE-WAY BAND ASSIGNMENT.                        CR1699
000170* 04/14/95 PS   CR-1948  ADDED PER-BAND COUNTS TO END OF RUN      CR1948
000180*               REPORT.                                           CR1948
000190* 12/31/98 KLM  CR-2220  YEAR 2000 REVIEW - NO DATE FIELDS IN     CR2220
000200*               THIS PROGRAM, NO CHANGE REQUIRED.                 CR2220
000210* 09/09/03 PJS  CR-2503  CLEANED UP WORKING-STORAGE NAMES FOR     CR2503
000220*               THE 2003 AUDIT.                                   CR2503
000230* 11/19/03 PJS  CR-2560  SCORE-TRANS RECORD FILLER DID NOT MATCH  CR2560
000240*               ITS RECORD CONTAINS CLAUSE, AND THE ALTERNATE     CR2560
000250*               COUNT-AREA VIEW WAS NEVER USED BY THIS PROGRAM -  CR2560
000260*               REMOVED THAT VIEW, FIXED THE FILLER, AND ADDED    CR2560
000270*               A TRANSACTIONS-PROCESSED LINE TO THE RUN TOTALS.  CR2560
000280*****************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-370.
000320 OBJECT-COMPUTER. IBM-370.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT GRD-SCORE-TRANS ASSIGN TO GRDTRANS
000380         ORGANIZATION IS SEQUENTIAL.
000390     SELECT GRD-REPORT-OUT  ASSIGN TO GRDRPT
000400         ORGANIZATION IS SEQUENTIAL.
000410*
000420 DATA DIVISION.
000430 FILE SECTION.
000440*
000450 FD  GRD-SCORE-TRANS
000460     LABEL RECORDS ARE STANDARD
000470     RECORD CONTAINS 18 CHARACTERS
000480     RECORDING MODE F.
000490 01  GST-SCORE-TRANS-REC.
000500     05  GST-STUDENT-ID                PIC 9(6).
000510     05  GST-CORRECT-CNT               PIC 9(4)  COMP.
000520     05  GST-TOTAL-CNT                 PIC 9(4)  COMP.
000530     05  FILLER                        PIC X(8).
000540*
000550 FD  GRD-REPORT-OUT
000560     LABEL RECORDS ARE OMITTED
000570     RECORD CONTAINS 132 CHARACTERS
000580     RECORDING MODE F.
000590 01  GRD-PRINT-LINE                    PIC X(132).
000600*
000610 WORKING-STORAGE SECTION.
000620*
000630 01  WS-SWITCHES.
000640     05  WS-EOF-TRANS-SW               PIC X(1)  VALUE 'N'.
000650         88  WS-EOF-TRANS                  VALUE 'Y'.
000660*
000670 01  WS-COUNTERS.
000680     05  WS-TRANS-COUNT                PIC 9(6)  COMP.
000690     05  WS-EXCELLENT-COUNT            PIC 9(6)  COMP.
000700     05  WS-GOOD-COUNT                 PIC 9(6)  COMP.
000710     05  WS-NEEDS-WORK-COUNT           PIC 9(6)  COMP.
000720*
000730 01  WS-WORK-FIELDS.
000740     05  WS-PERCENT-EXACT              PIC S9(3)V9(4).
000750     05  WS-PERCENT-WHOLE              PIC 9(3)  COMP.
000760     05  WS-PERCENT-DISPLAY            PIC 9(3)V9(1).
000770     05  WS-BAND                       PIC X(11).
000780         88  WS-BAND-EXCELLENT             VALUE 'EXCELLENT'.
000790         88  WS-BAND-GOOD                  VALUE 'GOOD'.
000800         88  WS-BAND-NEEDS-WORK            VALUE 'NEEDS WORK'.
000810*
000820* REPORT PRINT-LINE PANELS.
000830*
000840 01  WS-REPORT-LINE.
000850     05  RPT-STUDENT-ID                PIC 9(6).
000860     05  FILLER                        PIC X(3).
000870     05  RPT-PERCENT                   PIC ZZ9.9.
000880     05  FILLER                        PIC X(3).
000890     05  RPT-BAND                      PIC X(11).
000900     05  FILLER                        PIC X(103).
000910 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
000920     05  HDR-TITLE                     PIC X(40).
000930     05  FILLER                        PIC X(92).
000940 01  WS-TOTAL-LINE REDEFINES WS-REPORT-LINE.
000950     05  TOT-CAPTION                   PIC X(30).
000960     05  TOT-COUNT                     PIC ZZZZZ9.
000970     05  FILLER                        PIC X(95).
000980 01  WS-COUNT-LINE REDEFINES WS-REPORT-LINE.
000990     05  CNL-CAPTION                   PIC X(30).
001000     05  CNL-COUNT                     PIC ZZZZZ9.
001010     05  FILLER                        PIC X(95).
001020*
001030 PROCEDURE DIVISION.
001040*
001050 0000-MAIN-LINE.
001060     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001070     OPEN INPUT GRD-SCORE-TRANS.
001080     OPEN OUTPUT GRD-REPORT-OUT.
001090     MOVE SPACES TO WS-HEADER-LINE.
001100     MOVE 'GRADE CALCULATION - SCORE LISTING' TO HDR-TITLE.
001110     MOVE WS-HEADER-LINE TO GRD-PRINT-LINE.
001120     WRITE GRD-PRINT-LINE.
001130     PERFORM 1100-READ-TRANS THRU 1100-EXIT.
001140     PERFORM 2000-GRADE-ONE-TRANS THRU 2000-EXIT
001150         UNTIL WS-EOF-TRANS.
001160     PERFORM 3000-WRITE-BAND-TOTALS THRU 3000-EXIT.
001170     CLOSE GRD-SCORE-TRANS.
001180     CLOSE GRD-REPORT-OUT.
001190     STOP RUN.
001200*
001210 0100-INITIALIZE.
001220     MOVE ZERO TO WS-TRANS-COUNT WS-EXCELLENT-COUNT
001230         WS-GOOD-COUNT WS-NEEDS-WORK-COUNT.
001240 0100-EXIT.
001250     EXIT.
001260*
001270 1100-READ-TRANS.
001280     READ GRD-SCORE-TRANS
001290         AT END MOVE 'Y' TO WS-EOF-TRANS-SW.
001300 1100-EXIT.
001310     EXIT.
001320*
001330 2000-GRADE-ONE-TRANS.
001340     ADD 1 TO WS-TRANS-COUNT.
001350     PERFORM 2100-COMPUTE-PERCENTAGE THRU 2100-EXIT.
001360     PERFORM 2200-ASSIGN-BAND THRU 2200-EXIT.
001370     PERFORM 2300-WRITE-DETAIL-LINE THRU 2300-EXIT.
001380     PERFORM 1100-READ-TRANS THRU 1100-EXIT.
001390 2000-EXIT.
001400     EXIT.
001410*
001420*--------------------------------------------------------------*
001430* PERCENTAGE = CORRECT / TOTAL * 100.  STORED AS A TRUNCATED   *
001440* WHOLE NUMBER, DISPLAYED TO ONE DECIMAL.                       *
001450*--------------------------------------------------------------*
001460 2100-COMPUTE-PERCENTAGE.
001470     IF GST-TOTAL-CNT = ZERO
001480         MOVE ZERO TO WS-PERCENT-EXACT WS-PERCENT-WHOLE
001490             WS-PERCENT-DISPLAY
001500     ELSE
001510         COMPUTE WS-PERCENT-EXACT =
001520             GST-CORRECT-CNT * 100 / GST-TOTAL-CNT
001530         MOVE WS-PERCENT-EXACT TO WS-PERCENT-WHOLE
001540         MOVE WS-PERCENT-EXACT TO WS-PERCENT-DISPLAY
001550     END-IF.
001560 2100-EXIT.
001570     EXIT.
001580*
001590 2200-ASSIGN-BAND.
001600     IF WS-PERCENT-WHOLE >= 80
001610         MOVE 'EXCELLENT' TO WS-BAND
001620         ADD 1 TO WS-EXCELLENT-COUNT
001630     ELSE
001640         IF WS-PERCENT-WHOLE >= 60
001650             MOVE 'GOOD' TO WS-BAND
001660             ADD 1 TO WS-GOOD-COUNT
001670         ELSE
001680             MOVE 'NEEDS WORK' TO WS-BAND
001690             ADD 1 TO WS-NEEDS-WORK-COUNT
001700         END-IF
001710     END-IF.
001720 2200-EXIT.
001730     EXIT.
001740*
001750 2300-WRITE-DETAIL-LINE.
001760     MOVE SPACES TO WS-REPORT-LINE.
001770     MOVE GST-STUDENT-ID TO RPT-STUDENT-ID.
001780     MOVE WS-PERCENT-DISPLAY TO RPT-PERCENT.
001790     MOVE WS-BAND TO RPT-BAND.
001800     MOVE WS-REPORT-LINE TO GRD-PRINT-LINE.
001810     WRITE GRD-PRINT-LINE.
001820 2300-EXIT.
001830     EXIT.
001840*
001850 3000-WRITE-BAND-TOTALS.
001860     MOVE SPACES TO WS-COUNT-LINE.
001870     MOVE 'TRANSACTIONS PROCESSED' TO CNL-CAPTION.
001880     MOVE WS-TRANS-COUNT TO CNL-COUNT.
001890     MOVE WS-COUNT-LINE TO GRD-PRINT-LINE.
001900     WRITE GRD-PRINT-LINE.
001910     MOVE SPACES TO WS-TOTAL-LINE.
001920     MOVE 'EXCELLENT COUNT' TO TOT-CAPTION.
001930     MOVE WS-EXCELLENT-COUNT TO TOT-COUNT.
001940     MOVE WS-TOTAL-LINE TO GRD-PRINT-LINE.
001950     WRITE GRD-PRINT-LINE.
001960     MOVE SPACES TO WS-TOTAL-LINE.
001970     MOVE 'GOOD COUNT' TO TOT-CAPTION.
001980     MOVE WS-GOOD-COUNT TO TOT-COUNT.
001990     MOVE WS-TOTAL-LINE TO GRD-PRINT-LINE.
002000     WRITE GRD-PRINT-LINE.
002010     MOVE SPACES TO WS-TOTAL-LINE.
002020     MOVE 'NEEDS WORK COUNT' TO TOT-CAPTION.
002030     MOVE WS-NEEDS-WORK-COUNT TO TOT-COUNT.
002040     MOVE WS-TOTAL-LINE TO GRD-PRINT-LINE.
002050     WRITE GRD-PRINT-LINE.
002060 3000-EXIT.
002070     EXIT.
