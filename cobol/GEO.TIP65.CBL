000010*****************************************************************
000020* GEO.TIP65                                                     *
000030* GEOLOCATION VALIDATION AND LATITUDE-THRESHOLD FILTER          *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  GEO-GEO-FILTER.
000070 AUTHOR.      K OYELARAN.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 09/23/1992.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 09/23/92 KO   CR-1774  ORIGINAL WRITE-UP.  RANGE VALIDATION,    CR1774
000160*               DUPLICATE-OF-PREVIOUS DROP, LATITUDE FILTER.      CR1774
000170* 06/11/94 TDW  CR-1885  ADDED MEAN-CENTER COMPUTATION TO END     CR1885
000180*               OF RUN CONTROL REPORT.                            CR1885
000190* 02/08/97 PJS  CR-2058  THRESHOLD MOVED TO A WORKING-STORAGE     CR2058
000200*               CONSTANT SO IT CAN BE RECOMPILED PER REGION.      CR2058
000210* 12/31/98 KLM  CR-2218  YEAR 2000 REVIEW - TIMESTAMP FIELD IS    CR2218
000220*               CARRIED AS TEXT ONLY, NOT DATE MATH, NO CHANGE.   CR2218
000230* 05/06/03 PJS  CR-2494  CLEANED UP WORKING-STORAGE NAMES FOR     CR2494
000240*               THE 2003 AUDIT.                                   CR2494
000250*****************************************************************
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SOURCE-COMPUTER. IBM-370.
000290 OBJECT-COMPUTER. IBM-370.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM.
000320 INPUT-OUTPUT SECTION.
000330 FILE-CONTROL.
000340     SELECT GEO-INPUT-FILE    ASSIGN TO GEOIN
000350         ORGANIZATION IS SEQUENTIAL.
000360     SELECT GEO-FILTERED-FILE ASSIGN TO GEOOUT
000370         ORGANIZATION IS SEQUENTIAL.
000380     SELECT GEO-REPORT-OUT    ASSIGN TO GEORPT
000390         ORGANIZATION IS SEQUENTIAL.
000400*
000410 DATA DIVISION.
000420 FILE SECTION.
000430*
000440 FD  GEO-INPUT-FILE
000450     LABEL RECORDS ARE STANDARD
000460     RECORD CONTAINS 68 CHARACTERS
000470     RECORDING MODE F.
000480 01  GIN-GEO-INPUT-REC.
000490     05  GIN-GEO-ID                    PIC 9(4).
000500     05  GIN-GEO-NAME                  PIC X(25).
000510     05  GIN-GEO-LAT                   PIC S9(3)V9(6)
000520             SIGN IS TRAILING SEPARATE.
000530     05  GIN-GEO-LON                   PIC S9(3)V9(6)
000540             SIGN IS TRAILING SEPARATE.
000550     05  GIN-GEO-TIMESTAMP             PIC X(19).
000560 01  GIN-TIMESTAMP-AREA REDEFINES GIN-GEO-INPUT-REC.
000570     05  FILLER                        PIC X(49).
000580     05  GIN-STAMP-DATE-PART           PIC X(10).
000590     05  FILLER                        PIC X(1).
000600     05  GIN-STAMP-TIME-PART           PIC X(8).
000610*
000620 FD  GEO-FILTERED-FILE
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 68 CHARACTERS
000650     RECORDING MODE F.
000660 01  GOU-GEO-FILTERED-REC.
000670     05  GOU-GEO-ID                    PIC 9(4).
000680     05  GOU-GEO-NAME                  PIC X(25).
000690     05  GOU-GEO-LAT                   PIC S9(3)V9(6)
000700             SIGN IS TRAILING SEPARATE.
000710     05  GOU-GEO-LON                   PIC S9(3)V9(6)
000720             SIGN IS TRAILING SEPARATE.
000730     05  GOU-GEO-TIMESTAMP             PIC X(19).
000740*
000750 FD  GEO-REPORT-OUT
000760     LABEL RECORDS ARE OMITTED
000770     RECORD CONTAINS 132 CHARACTERS
000780     RECORDING MODE F.
000790 01  GEO-PRINT-LINE                    PIC X(132).
000800*
000810 WORKING-STORAGE SECTION.
000820*
000830 01  WS-SWITCHES.
000840     05  WS-EOF-GEO-SW                 PIC X(1)  VALUE 'N'.
000850         88  WS-EOF-GEO                    VALUE 'Y'.
000860     05  WS-FIRST-RECORD-SW            PIC X(1)  VALUE 'Y'.
000870         88  WS-FIRST-RECORD               VALUE 'Y'.
000880     05  WS-VALID-SW                   PIC X(1).
000890         88  WS-IS-VALID                   VALUE 'Y'.
000900     05  WS-DUPLICATE-SW               PIC X(1).
000910         88  WS-IS-DUPLICATE               VALUE 'Y'.
000920*
000930 01  WS-CONSTANTS.
000940     05  WS-LAT-THRESHOLD              PIC S9(3)V9(6)
000950             SIGN IS TRAILING SEPARATE VALUE 40.000000.
000960     05  WS-LAT-MAX                    PIC S9(3)V9(6)
000970             SIGN IS TRAILING SEPARATE VALUE 90.000000.
000980     05  WS-LAT-MIN                    PIC S9(3)V9(6)
000990             SIGN IS TRAILING SEPARATE VALUE -90.000000.
001000     05  WS-LON-MAX                    PIC S9(3)V9(6)
001010             SIGN IS TRAILING SEPARATE VALUE 180.000000.
001020     05  WS-LON-MIN                    PIC S9(3)V9(6)
001030             SIGN IS TRAILING SEPARATE VALUE -180.000000.
001040*
001050 01  WS-COUNTERS.
001060     05  WS-READ-COUNT                 PIC 9(6)  COMP.
001070     05  WS-INVALID-COUNT              PIC 9(6)  COMP.
001080     05  WS-FILTERED-OUT-COUNT         PIC 9(6)  COMP.
001090     05  WS-WRITTEN-COUNT              PIC 9(6)  COMP.
001100*
001110 01  WS-TOTALS.
001120     05  WS-LAT-TOTAL                  PIC S9(9)V9(6)
001130             SIGN IS TRAILING SEPARATE.
001140     05  WS-LON-TOTAL                  PIC S9(9)V9(6)
001150             SIGN IS TRAILING SEPARATE.
001160     05  WS-MEAN-LAT                   PIC S9(3)V9(6)
001170             SIGN IS TRAILING SEPARATE.
001180     05  WS-MEAN-LON                   PIC S9(3)V9(6)
001190             SIGN IS TRAILING SEPARATE.
001200*
001210* PREVIOUS-RECORD HOLD AREA FOR THE ADJACENT-DUPLICATE CHECK.
001220* INPUT IS GROUPED SO A LINEAR SCAN OF PRIOR RECORDS HAS NEVER
001230* BEEN NECESSARY - ONLY THE IMMEDIATELY PRECEDING ACCEPTED
001240* RECORD IS COMPARED.
001250*
001260 01  WS-PREVIOUS-RECORD.
001270     05  WS-PREV-GEO-ID                PIC 9(4).
001280     05  WS-PREV-GEO-NAME              PIC X(25).
001290     05  WS-PREV-GEO-LAT               PIC S9(3)V9(6)
001300             SIGN IS TRAILING SEPARATE.
001310     05  WS-PREV-GEO-LON               PIC S9(3)V9(6)
001320             SIGN IS TRAILING SEPARATE.
001330     05  WS-PREV-GEO-TIMESTAMP         PIC X(19).
001340*
001350* REPORT PRINT-LINE PANELS.
001360*
001370 01  WS-REPORT-LINE.
001380     05  RPT-CAPTION                   PIC X(30).
001390     05  RPT-VALUE                     PIC ZZZZZ9.
001400     05  FILLER                        PIC X(95).
001410 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
001420     05  HDR-TITLE                     PIC X(40).
001430     05  FILLER                        PIC X(92).
001440 01  WS-CENTER-LINE REDEFINES WS-REPORT-LINE.
001450     05  CTR-CAPTION                   PIC X(30).
001460     05  CTR-VALUE                     PIC ZZZ9.999999-.
001470     05  FILLER                        PIC X(92).
001480*
001490 PROCEDURE DIVISION.
001500*
001510 0000-MAIN-LINE.
001520     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001530     PERFORM 1000-PROCESS-GEO-FILE THRU 1000-EXIT.
001540     PERFORM 4000-PRODUCE-REPORT THRU 4000-EXIT.
001550     STOP RUN.
001560*
001570 0100-INITIALIZE.
001580     MOVE ZERO TO WS-READ-COUNT WS-INVALID-COUNT
001590         WS-FILTERED-OUT-COUNT WS-WRITTEN-COUNT.
001600     MOVE ZERO TO WS-LAT-TOTAL WS-LON-TOTAL.
001610     MOVE 'Y' TO WS-FIRST-RECORD-SW.
001620 0100-EXIT.
001630     EXIT.
001640*
001650*--------------------------------------------------------------*
001660* READ, VALIDATE, DEDUPLICATE, AND SELECT EVERY GEO RECORD IN  *
001670* A SINGLE PASS.                                                *
001680*--------------------------------------------------------------*
001690 1000-PROCESS-GEO-FILE.
001700     OPEN INPUT GEO-INPUT-FILE.
001710     OPEN OUTPUT GEO-FILTERED-FILE.
001720     PERFORM 1100-READ-GEO THRU 1100-EXIT.
001730     PERFORM 1200-EDIT-ONE-RECORD THRU 1200-EXIT
001740         UNTIL WS-EOF-GEO.
001750     CLOSE GEO-INPUT-FILE.
001760     CLOSE GEO-FILTERED-FILE.
001770 1000-EXIT.
001780     EXIT.
001790*
001800 1100-READ-GEO.
001810     READ GEO-INPUT-FILE
001820         AT END MOVE 'Y' TO WS-EOF-GEO-SW.
001830 1100-EXIT.
001840     EXIT.
001850*
001860 1200-EDIT-ONE-RECORD.
001870     ADD 1 TO WS-READ-COUNT.
001880     PERFORM 1300-VALIDATE-RECORD THRU 1300-EXIT.
001890     IF WS-IS-VALID
001900         PERFORM 1400-CHECK-DUPLICATE THRU 1400-EXIT
001910         IF NOT WS-IS-DUPLICATE
001920             PERFORM 2000-APPLY-SELECTION THRU 2000-EXIT
001930         END-IF
001940         MOVE GIN-GEO-ID        TO WS-PREV-GEO-ID
001950         MOVE GIN-GEO-NAME      TO WS-PREV-GEO-NAME
001960         MOVE GIN-GEO-LAT       TO WS-PREV-GEO-LAT
001970         MOVE GIN-GEO-LON       TO WS-PREV-GEO-LON
001980         MOVE GIN-GEO-TIMESTAMP TO WS-PREV-GEO-TIMESTAMP
001990         MOVE 'N' TO WS-FIRST-RECORD-SW
002000     ELSE
002010         ADD 1 TO WS-INVALID-COUNT
002020     END-IF.
002030     PERFORM 1100-READ-GEO THRU 1100-EXIT.
002040 1200-EXIT.
002050     EXIT.
002060*
002070 1300-VALIDATE-RECORD.
002080     MOVE 'Y' TO WS-VALID-SW.
002090     IF GIN-GEO-LAT < WS-LAT-MIN OR GIN-GEO-LAT > WS-LAT-MAX
002100         MOVE 'N' TO WS-VALID-SW
002110     END-IF.
002120     IF GIN-GEO-LON < WS-LON-MIN OR GIN-GEO-LON > WS-LON-MAX
002130         MOVE 'N' TO WS-VALID-SW
002140     END-IF.
002150 1300-EXIT.
002160     EXIT.
002170*
002180*--------------------------------------------------------------*
002190* INPUT IS GROUPED, SO "DUPLICATE" MEANS AN EXACT MATCH OF THE *
002200* IMMEDIATELY PRECEDING ACCEPTED RECORD.                        *
002210*--------------------------------------------------------------*
002220 1400-CHECK-DUPLICATE.
002230     MOVE 'N' TO WS-DUPLICATE-SW.
002240     IF NOT WS-FIRST-RECORD
002250         IF GIN-GEO-ID        = WS-PREV-GEO-ID
002260            AND GIN-GEO-NAME      = WS-PREV-GEO-NAME
002270            AND GIN-GEO-LAT       = WS-PREV-GEO-LAT
002280            AND GIN-GEO-LON       = WS-PREV-GEO-LON
002290            AND GIN-GEO-TIMESTAMP = WS-PREV-GEO-TIMESTAMP
002300             MOVE 'Y' TO WS-DUPLICATE-SW
002310         END-IF
002320     END-IF.
002330 1400-EXIT.
002340     EXIT.
002350*
002360*--------------------------------------------------------------*
002370* SELECTION FILTER - LATITUDE STRICTLY GREATER THAN THE         *
002380* WORKING-STORAGE THRESHOLD CONSTANT.                           *
002390*--------------------------------------------------------------*
002400 2000-APPLY-SELECTION.
002410     IF GIN-GEO-LAT > WS-LAT-THRESHOLD
002420         PERFORM 3000-WRITE-FILTERED THRU 3000-EXIT
002430     ELSE
002440         ADD 1 TO WS-FILTERED-OUT-COUNT
002450     END-IF.
002460 2000-EXIT.
002470     EXIT.
002480*
002490 3000-WRITE-FILTERED.
002500     MOVE GIN-GEO-ID        TO GOU-GEO-ID.
002510     MOVE GIN-GEO-NAME      TO GOU-GEO-NAME.
002520     MOVE GIN-GEO-LAT       TO GOU-GEO-LAT.
002530     MOVE GIN-GEO-LON       TO GOU-GEO-LON.
002540     MOVE GIN-GEO-TIMESTAMP TO GOU-GEO-TIMESTAMP.
002550     WRITE GOU-GEO-FILTERED-REC.
002560     ADD 1 TO WS-WRITTEN-COUNT.
002570     ADD GIN-GEO-LAT TO WS-LAT-TOTAL.
002580     ADD GIN-GEO-LON TO WS-LON-TOTAL.
002590 3000-EXIT.
002600     EXIT.
002610*
002620*--------------------------------------------------------------*
002630* CONTROL REPORT - COUNTS PLUS THE MEAN CENTER OF THE WRITTEN  *
002640* RECORDS.                                                      *
002650*--------------------------------------------------------------*
002660 4000-PRODUCE-REPORT.
002670     OPEN OUTPUT GEO-REPORT-OUT.
002680     MOVE SPACES TO WS-HEADER-LINE.
002690     MOVE 'GEOLOCATION FILTER - CONTROL REPORT' TO HDR-TITLE.
002700     MOVE WS-HEADER-LINE TO GEO-PRINT-LINE.
002710     WRITE GEO-PRINT-LINE.
002720     MOVE SPACES TO WS-REPORT-LINE.
002730     MOVE 'RECORDS READ' TO RPT-CAPTION.
002740     MOVE WS-READ-COUNT TO RPT-VALUE.
002750     MOVE WS-REPORT-LINE TO GEO-PRINT-LINE.
002760     WRITE GEO-PRINT-LINE.
002770     MOVE SPACES TO WS-REPORT-LINE.
002780     MOVE 'RECORDS INVALID' TO RPT-CAPTION.
002790     MOVE WS-INVALID-COUNT TO RPT-VALUE.
002800     MOVE WS-REPORT-LINE TO GEO-PRINT-LINE.
002810     WRITE GEO-PRINT-LINE.
002820     MOVE SPACES TO WS-REPORT-LINE.
002830     MOVE 'RECORDS FILTERED OUT' TO RPT-CAPTION.
002840     MOVE WS-FILTERED-OUT-COUNT TO RPT-VALUE.
002850     MOVE WS-REPORT-LINE TO GEO-PRINT-LINE.
002860     WRITE GEO-PRINT-LINE.
002870     MOVE SPACES TO WS-REPORT-LINE.
002880     MOVE 'RECORDS WRITTEN' TO RPT-CAPTION.
002890     MOVE WS-WRITTEN-COUNT TO RPT-VALUE.
002900     MOVE WS-REPORT-LINE TO GEO-PRINT-LINE.
002910     WRITE GEO-PRINT-LINE.
002920     IF WS-WRITTEN-COUNT > 0
002930         COMPUTE WS-MEAN-LAT = WS-LAT-TOTAL / WS-WRITTEN-COUNT
002940         COMPUTE WS-MEAN-LON = WS-LON-TOTAL / WS-WRITTEN-COUNT
002950     ELSE
002960         MOVE ZERO TO WS-MEAN-LAT WS-MEAN-LON
002970     END-IF.
002980     MOVE SPACES TO WS-CENTER-LINE.
002990     MOVE 'MEAN CENTER LATITUDE' TO CTR-CAPTION.
003000     MOVE WS-MEAN-LAT TO CTR-VALUE.
003010     MOVE WS-CENTER-LINE TO GEO-PRINT-LINE.
003020     WRITE GEO-PRINT-LINE.
003030     MOVE SPACES TO WS-CENTER-LINE.
003040     MOVE 'MEAN CENTER LONGITUDE' TO CTR-CAPTION.
003050     MOVE WS-MEAN-LON TO CTR-VALUE.
003060     MOVE WS-CENTER-LINE TO GEO-PRINT-LINE.
003070     WRITE GEO-PRINT-LINE.
003080     CLOSE GEO-REPORT-OUT.
003090 4000-EXIT.
003100     EXIT.
