000010*****************************************************************
000020* ORD.TIP62                                                     *
000030* ORDER PROCESSING - STOCK CHECK, INVENTORY POST, ORDER VALUE   *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  ORD-ORDER-PROCESS.
000070 AUTHOR.      T WEISS.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 05/02/1984.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 05/02/84 TDW  CR-0812  ORIGINAL WRITE-UP.  IN-MEMORY PRODUCT    CR0812
000160*               TABLE, SEQUENTIAL ORDER-LINE POSTING.             CR0812
000170* 01/17/85 TDW  CR-0866  ADDED REJECT PATH FOR INSUFFICIENT       CR0866
000180*               STOCK AND UNKNOWN PRODUCT ID.                     CR0866
000190* 10/30/86 RH   CR-1092  CONTROL TOTALS (READ/FILLED/REJECTED)    CR1092
000200*               ADDED TO END OF RUN REPORT.                       CR1092
000210* 07/08/89 KLM  CR-1487  PRODUCT TABLE EXPANDED TO 3000 ITEMS.    CR1487
000220* 02/21/92 PJS  CR-1741  REWRITE PRODUCT FILE NOW HAPPENS         CR1741
000230*               AFTER ALL LINES ARE POSTED, NOT PER LINE.         CR1741
000240* 12/29/98 KLM  CR-2211  YEAR 2000 REVIEW - NO DATE FIELDS IN     CR2211
000250*               THIS PROGRAM, NO CHANGE REQUIRED.                 CR2211
000260* 03/14/03 PJS  CR-2481  MINOR - CLEANED UP WORKING-STORAGE       CR2481
000270*               NAMES FOR THE 2003 AUDIT.                         CR2481
000280*****************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-370.
000320 OBJECT-COMPUTER. IBM-370.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ORD-PRODUCT-FILE  ASSIGN TO PRODFILE
000380         ORGANIZATION IS SEQUENTIAL.
000390     SELECT ORD-ORDER-LINES   ASSIGN TO ORDLINES
000400         ORGANIZATION IS SEQUENTIAL.
000410     SELECT ORD-POSTED-LINES  ASSIGN TO POSTLINE
000420         ORGANIZATION IS SEQUENTIAL.
000430     SELECT ORD-PRODUCT-NEW   ASSIGN TO PRODNEW
000440         ORGANIZATION IS SEQUENTIAL.
000450     SELECT ORD-REPORT-OUT    ASSIGN TO ORDRPT
000460         ORGANIZATION IS SEQUENTIAL.
000470*
000480 DATA DIVISION.
000490 FILE SECTION.
000500*
000510* PRODUCT FILE - SORTED ASCENDING BY PROD-ID, READ ONCE INTO A
000520* KEYED IN-MEMORY TABLE, THEN RE-WRITTEN AT END OF RUN.
000530*
000540 FD  ORD-PRODUCT-FILE
000550     LABEL RECORDS ARE STANDARD
000560     RECORD CONTAINS 63 CHARACTERS
000570     RECORDING MODE F.
000580 01  PRD-PRODUCT-REC.
000590     05  PRD-PROD-ID                   PIC 9(6).
000600     05  PRD-PROD-NAME                 PIC X(30).
000610     05  PRD-PROD-PRICE                PIC S9(7)V99
000620             SIGN IS TRAILING SEPARATE.
000630     05  PRD-PROD-STOCK                PIC S9(7)
000640             SIGN IS TRAILING SEPARATE.
000650     05  FILLER                        PIC X(9).
000660 01  PRD-NAME-AREA REDEFINES PRD-PRODUCT-REC.
000670     05  FILLER                        PIC X(6).
000680     05  PRD-NAME-FIRST-WORD           PIC X(10).
000690     05  PRD-NAME-REMAINDER            PIC X(20).
000700     05  FILLER                        PIC X(27).
000710*
000720* ORDER LINES - INPUT, ONE LINE PER PRODUCT ORDERED.
000730*
000740 FD  ORD-ORDER-LINES
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 23 CHARACTERS
000770     RECORDING MODE F.
000780 01  ORL-ORDER-LINE-REC.
000790     05  ORL-ORD-ID                    PIC 9(6).
000800     05  ORL-CLIENT-ID                 PIC 9(6).
000810     05  ORL-PROD-ID                   PIC 9(6).
000820     05  ORL-QTY                       PIC 9(5).
000830*
000840* POSTED LINES - OUTPUT, ONE LINE PER ORDER LINE PROCESSED.
000850*
000860 FD  ORD-POSTED-LINES
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 33 CHARACTERS
000890     RECORDING MODE F.
000900 01  PST-POSTED-LINE-REC.
000910     05  PST-ORD-ID                    PIC 9(6).
000920     05  PST-PROD-ID                   PIC 9(6).
000930     05  PST-QTY                       PIC 9(5).
000940     05  PST-LINE-VALUE                PIC S9(9)V99
000950             SIGN IS TRAILING SEPARATE.
000960     05  PST-STATUS                    PIC X(1).
000970         88  PST-FILLED                    VALUE 'F'.
000980         88  PST-REJECTED                  VALUE 'R'.
000990     05  FILLER                        PIC X(3).
001000*
001010* PRODUCT FILE - REWRITTEN WITH UPDATED STOCK LEVELS.
001020*
001030 FD  ORD-PRODUCT-NEW
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 63 CHARACTERS
001060     RECORDING MODE F.
001070 01  PRN-PRODUCT-NEW-REC               PIC X(63).
001080*
001090* ORDER PROCESSING CONTROL REPORT - 132 COLUMN PRINT FILE.
001100*
001110 FD  ORD-REPORT-OUT
001120     LABEL RECORDS ARE OMITTED
001130     RECORD CONTAINS 132 CHARACTERS
001140     RECORDING MODE F.
001150 01  ORD-PRINT-LINE                    PIC X(132).
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190 01  WS-SWITCHES.
001200     05  WS-EOF-PRODUCT-SW             PIC X(1)  VALUE 'N'.
001210         88  WS-EOF-PRODUCT                VALUE 'Y'.
001220     05  WS-EOF-ORDER-SW               PIC X(1)  VALUE 'N'.
001230         88  WS-EOF-ORDER                  VALUE 'Y'.
001240     05  WS-PRODUCT-FOUND-SW           PIC X(1)  VALUE 'N'.
001250         88  WS-PRODUCT-FOUND              VALUE 'Y'.
001260*
001270 01  WS-COUNTERS.
001280     05  WS-PRODUCT-COUNT              PIC 9(5)  COMP.
001290     05  WS-PRODUCT-MAX                PIC 9(5)  COMP VALUE 3000.
001300     05  WS-PRODUCT-SUB                PIC 9(5)  COMP.
001310     05  WS-FOUND-SUB                  PIC 9(5)  COMP.
001320     05  WS-LINES-READ                 PIC 9(7)  COMP.
001330     05  WS-LINES-FILLED               PIC 9(7)  COMP.
001340     05  WS-LINES-REJECTED             PIC 9(7)  COMP.
001350*
001360 01  WS-TOTALS.
001370     05  WS-TOTAL-FILLED-VALUE         PIC S9(11)V99
001380             SIGN IS TRAILING SEPARATE.
001390*
001400 01  WS-WORK-FIELDS.
001410     05  WS-LINE-VALUE                 PIC S9(9)V99
001420             SIGN IS TRAILING SEPARATE.
001430*
001440* IN-MEMORY PRODUCT TABLE - LOADED ONCE, SEARCHED PER ORDER
001450* LINE, REWRITTEN TO PRODNEW AT END OF RUN.
001460*
001470 01  WS-PRODUCT-TABLE.
001480     05  WS-PRODUCT-ENTRY OCCURS 3000 TIMES
001490             INDEXED BY WS-PROD-IDX.
001500         10  PTE-PROD-ID               PIC 9(6).
001510         10  PTE-PROD-NAME             PIC X(30).
001520         10  PTE-PROD-PRICE            PIC S9(7)V99
001530                 SIGN IS TRAILING SEPARATE.
001540         10  PTE-PROD-STOCK            PIC S9(7)
001550                 SIGN IS TRAILING SEPARATE.
001560*
001570* REPORT PRINT-LINE PANELS - HEADING AND CONTROL-TOTAL.
001580*
001590 01  WS-REPORT-LINE.
001600     05  RPT-CAPTION                   PIC X(30).
001610     05  RPT-VALUE                     PIC ZZZZZZ9.
001620     05  FILLER                        PIC X(95).
001630 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
001640     05  HDR-TITLE                     PIC X(40).
001650     05  FILLER                        PIC X(92).
001660 01  WS-VALUE-LINE REDEFINES WS-REPORT-LINE.
001670     05  VAL-CAPTION                   PIC X(30).
001680     05  VAL-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99-.
001690     05  FILLER                        PIC X(87).
001700*
001710 PROCEDURE DIVISION.
001720*
001730 0000-MAIN-LINE.
001740     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001750     PERFORM 1000-LOAD-PRODUCT-TABLE THRU 1000-EXIT.
001760     PERFORM 2000-PROCESS-ORDER-LINES THRU 2000-EXIT.
001770     PERFORM 3000-REWRITE-PRODUCTS THRU 3000-EXIT.
001780     PERFORM 4000-PRODUCE-CONTROL-REPORT THRU 4000-EXIT.
001790     STOP RUN.
001800*
001810 0100-INITIALIZE.
001820     MOVE ZERO TO WS-PRODUCT-COUNT.
001830     MOVE ZERO TO WS-LINES-READ WS-LINES-FILLED
001840         WS-LINES-REJECTED WS-TOTAL-FILLED-VALUE.
001850 0100-EXIT.
001860     EXIT.
001870*
001880*--------------------------------------------------------------*
001890* LOAD THE PRODUCT FILE INTO A KEYED IN-MEMORY TABLE.  THE      *
001900* FILE IS SORTED BY PROD-ID SO THE SEARCH BELOW COULD USE A     *
001910* BINARY SEARCH, BUT A LINEAR SCAN IS RETAINED FOR CLARITY -    *
001920* PRODUCT VOLUME HAS NEVER JUSTIFIED THE CHANGE.                *
001930*--------------------------------------------------------------*
001940 1000-LOAD-PRODUCT-TABLE.
001950     OPEN INPUT ORD-PRODUCT-FILE.
001960     PERFORM 1100-READ-PRODUCT THRU 1100-EXIT.
001970     PERFORM 1200-STORE-PRODUCT THRU 1200-EXIT
001980         UNTIL WS-EOF-PRODUCT.
001990     CLOSE ORD-PRODUCT-FILE.
002000 1000-EXIT.
002010     EXIT.
002020*
002030 1100-READ-PRODUCT.
002040     READ ORD-PRODUCT-FILE
002050         AT END MOVE 'Y' TO WS-EOF-PRODUCT-SW.
002060 1100-EXIT.
002070     EXIT.
002080*
002090 1200-STORE-PRODUCT.
002100     ADD 1 TO WS-PRODUCT-COUNT.
002110     SET WS-PROD-IDX TO WS-PRODUCT-COUNT.
002120     MOVE PRD-PROD-ID    TO PTE-PROD-ID    (WS-PROD-IDX).
002130     MOVE PRD-PROD-NAME  TO PTE-PROD-NAME  (WS-PROD-IDX).
002140     MOVE PRD-PROD-PRICE TO PTE-PROD-PRICE (WS-PROD-IDX).
002150     MOVE PRD-PROD-STOCK TO PTE-PROD-STOCK (WS-PROD-IDX).
002160     PERFORM 1100-READ-PRODUCT THRU 1100-EXIT.
002170 1200-EXIT.
002180     EXIT.
002190*
002200*--------------------------------------------------------------*
002210* READ EVERY ORDER LINE, LOOK UP THE PRODUCT, FILL OR REJECT,  *
002220* AND WRITE THE POSTED-LINE RECORD.                            *
002230*--------------------------------------------------------------*
002240 2000-PROCESS-ORDER-LINES.
002250     OPEN INPUT ORD-ORDER-LINES.
002260     OPEN OUTPUT ORD-POSTED-LINES.
002270     PERFORM 2100-READ-ORDER-LINE THRU 2100-EXIT.
002280     PERFORM 2200-POST-ORDER-LINE THRU 2200-EXIT
002290         UNTIL WS-EOF-ORDER.
002300     CLOSE ORD-ORDER-LINES.
002310     CLOSE ORD-POSTED-LINES.
002320 2000-EXIT.
002330     EXIT.
002340*
002350 2100-READ-ORDER-LINE.
002360     READ ORD-ORDER-LINES
002370         AT END MOVE 'Y' TO WS-EOF-ORDER-SW.
002380 2100-EXIT.
002390     EXIT.
002400*
002410 2200-POST-ORDER-LINE.
002420     ADD 1 TO WS-LINES-READ.
002430     PERFORM 2300-FIND-PRODUCT THRU 2300-EXIT.
002440     IF WS-PRODUCT-FOUND
002450         AND PTE-PROD-STOCK (WS-FOUND-SUB) >= ORL-QTY
002460         PERFORM 2400-FILL-LINE THRU 2400-EXIT
002470     ELSE
002480         PERFORM 2500-REJECT-LINE THRU 2500-EXIT
002490     END-IF.
002500     PERFORM 2100-READ-ORDER-LINE THRU 2100-EXIT.
002510 2200-EXIT.
002520     EXIT.
002530*
002540*--------------------------------------------------------------*
002550* KEYED LOOKUP - UNKNOWN PROD-ID LEAVES THE FOUND SWITCH 'N'    *
002560* WHICH THE REJECT PATH TREATS THE SAME AS INSUFFICIENT STOCK. *
002570*--------------------------------------------------------------*
002580 2300-FIND-PRODUCT.
002590     MOVE 'N' TO WS-PRODUCT-FOUND-SW.
002600     PERFORM 2310-SCAN-PRODUCT THRU 2310-EXIT
002610         VARYING WS-PRODUCT-SUB FROM 1 BY 1
002620         UNTIL WS-PRODUCT-SUB > WS-PRODUCT-COUNT
002630            OR WS-PRODUCT-FOUND.
002640 2300-EXIT.
002650     EXIT.
002660*
002670 2310-SCAN-PRODUCT.
002680     IF PTE-PROD-ID (WS-PRODUCT-SUB) = ORL-PROD-ID
002690         MOVE 'Y' TO WS-PRODUCT-FOUND-SW
002700         MOVE WS-PRODUCT-SUB TO WS-FOUND-SUB
002710     END-IF.
002720 2310-EXIT.
002730     EXIT.
002740*
002750 2400-FILL-LINE.
002760     SUBTRACT ORL-QTY FROM PTE-PROD-STOCK (WS-FOUND-SUB).
002770     COMPUTE WS-LINE-VALUE =
002780         ORL-QTY * PTE-PROD-PRICE (WS-FOUND-SUB).
002790     MOVE ORL-ORD-ID    TO PST-ORD-ID.
002800     MOVE ORL-PROD-ID   TO PST-PROD-ID.
002810     MOVE ORL-QTY       TO PST-QTY.
002820     MOVE WS-LINE-VALUE TO PST-LINE-VALUE.
002830     MOVE 'F'           TO PST-STATUS.
002840     WRITE PST-POSTED-LINE-REC.
002850     ADD 1 TO WS-LINES-FILLED.
002860     ADD WS-LINE-VALUE TO WS-TOTAL-FILLED-VALUE.
002870 2400-EXIT.
002880     EXIT.
002890*
002900 2500-REJECT-LINE.
002910     MOVE ORL-ORD-ID    TO PST-ORD-ID.
002920     MOVE ORL-PROD-ID   TO PST-PROD-ID.
002930     MOVE ORL-QTY       TO PST-QTY.
002940     MOVE ZERO          TO PST-LINE-VALUE.
002950     MOVE 'R'           TO PST-STATUS.
002960     WRITE PST-POSTED-LINE-REC.
002970     ADD 1 TO WS-LINES-REJECTED.
002980 2500-EXIT.
002990     EXIT.
003000*
003010*--------------------------------------------------------------*
003020* SPOOL THE (POSSIBLY DECREMENTED) PRODUCT TABLE BACK OUT.     *
003030*--------------------------------------------------------------*
003040 3000-REWRITE-PRODUCTS.
003050     OPEN OUTPUT ORD-PRODUCT-NEW.
003060     PERFORM 3100-WRITE-ONE-PRODUCT THRU 3100-EXIT
003070         VARYING WS-PRODUCT-SUB FROM 1 BY 1
003080         UNTIL WS-PRODUCT-SUB > WS-PRODUCT-COUNT.
003090     CLOSE ORD-PRODUCT-NEW.
003100 3000-EXIT.
003110     EXIT.
003120*
003130 3100-WRITE-ONE-PRODUCT.
003140     SET WS-PROD-IDX TO WS-PRODUCT-SUB.
003150     MOVE SPACES              TO PRN-PRODUCT-NEW-REC.
003160     MOVE PTE-PROD-ID    (WS-PROD-IDX) TO PRD-PROD-ID.
003170     MOVE PTE-PROD-NAME  (WS-PROD-IDX) TO PRD-PROD-NAME.
003180     MOVE PTE-PROD-PRICE (WS-PROD-IDX) TO PRD-PROD-PRICE.
003190     MOVE PTE-PROD-STOCK (WS-PROD-IDX) TO PRD-PROD-STOCK.
003200     MOVE PRD-PRODUCT-REC TO PRN-PRODUCT-NEW-REC.
003210     WRITE PRN-PRODUCT-NEW-REC.
003220 3100-EXIT.
003230     EXIT.
003240*
003250*--------------------------------------------------------------*
003260* CONTROL REPORT - LINES READ / FILLED / REJECTED, FILLED      *
003270* VALUE.                                                       *
003280*--------------------------------------------------------------*
003290 4000-PRODUCE-CONTROL-REPORT.
003300     OPEN OUTPUT ORD-REPORT-OUT.
003310     MOVE SPACES TO WS-HEADER-LINE.
003320     MOVE 'ORDER PROCESSING - CONTROL REPORT' TO HDR-TITLE.
003330     MOVE WS-HEADER-LINE TO ORD-PRINT-LINE.
003340     WRITE ORD-PRINT-LINE.
003350     MOVE SPACES TO WS-REPORT-LINE.
003360     MOVE 'LINES READ' TO RPT-CAPTION.
003370     MOVE WS-LINES-READ TO RPT-VALUE.
003380     MOVE WS-REPORT-LINE TO ORD-PRINT-LINE.
003390     WRITE ORD-PRINT-LINE.
003400     MOVE SPACES TO WS-REPORT-LINE.
003410     MOVE 'LINES FILLED' TO RPT-CAPTION.
003420     MOVE WS-LINES-FILLED TO RPT-VALUE.
003430     MOVE WS-REPORT-LINE TO ORD-PRINT-LINE.
003440     WRITE ORD-PRINT-LINE.
003450     MOVE SPACES TO WS-REPORT-LINE.
003460     MOVE 'LINES REJECTED' TO RPT-CAPTION.
003470     MOVE WS-LINES-REJECTED TO RPT-VALUE.
003480     MOVE WS-REPORT-LINE TO ORD-PRINT-LINE.
003490     WRITE ORD-PRINT-LINE.
003500     MOVE SPACES TO WS-VALUE-LINE.
003510     MOVE 'TOTAL FILLED VALUE' TO VAL-CAPTION.
003520     MOVE WS-TOTAL-FILLED-VALUE TO VAL-AMOUNT.
003530     MOVE WS-VALUE-LINE TO ORD-PRINT-LINE.
003540     WRITE ORD-PRINT-LINE.
003550     CLOSE ORD-REPORT-OUT.
003560 4000-EXIT.
003570     EXIT.
