000010*****************************************************************
000020* LNC.TIP61                                                     *
000030* CONSUMER LOAN SERVICING - SCHEDULE BUILD AND PAYMENT POST     *
000040*****************************************************************
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.  LNC-LOAN-SERVICE.
000070 AUTHOR.      R HOLTZMAN.
000080 INSTALLATION. CONSUMER FINANCE SYSTEMS DIV.
000090 DATE-WRITTEN. 03/11/1986.
000100 DATE-COMPILED.
000110 SECURITY.    COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*****************************************************************
000130*                     CHANGE LOG                                *
000140*****************************************************************
000150* 03/11/86 RH   CR-1004  ORIGINAL WRITE-UP.  BUILDS PAYMENT       CR1004
000160*               SCHEDULE FROM LOAN MASTER, ANNUITY METHOD.        CR1004
000170* 08/22/86 RH   CR-1071  ADDED PAYMENT POSTING PASS AGAINST       CR1071
000180*               PAYMENT-TRANS FILE.                               CR1071
000190* 02/04/87 TDW  CR-1188  FIXED DUE-DATE ROLLOVER AT YEAR END.     CR1188
000200* 06/19/88 RH   CR-1355  ROUNDING OF INSTALLMENT NOW HALF-UP      CR1355
000210*               PER AUDIT FINDING 88-14.                          CR1355
000220* 11/02/89 KLM  CR-1509  LOAN STATUS SET TO PAID OFF WHEN LAST    CR1509
000230*               SCHEDULE LINE IS POSTED.                          CR1509
000240* 04/15/91 RH   CR-1699  EXPANDED SCHEDULE TABLE TO 5000 LINES    CR1699
000250*               FOR LARGER LOAN VOLUME.                           CR1699
000260* 09/09/93 TDW  CR-1902  PER-LOAN AND GRAND TOTAL LINES ADDED     CR1902
000270*               TO SCHEDULE REPORT.                               CR1902
000280* 12/28/98 KLM  CR-2210  YEAR 2000 REVIEW - START-DATE AND        CR2210
000290*               DUE-DATE FIELDS CONFIRMED 4-DIGIT CENTURY,        CR2210
000300*               NO WINDOWING LOGIC REQUIRED.                      CR2210
000310* 07/07/00 KLM  CR-2244  Y2K SIGN-OFF - NO FURTHER CHANGE.        CR2244
000320* 05/13/03 PJS  CR-2477  MINOR - RE-SEQUENCED WORKING-STORAGE     CR2477
000330*               TO GROUP SCHEDULE TABLE WITH LOAN TABLE.          CR2477
000340* 11/19/03 PJS  CR-2559  LOAN HEADER LINE WAS PRINTING THE TOTAL  CR2559
000350*               SCHEDULED AMOUNT UNDER THE INSTALLMENT COLUMN     CR2559
000360*               AND LEAVING PRINCIPAL/RATE/TERM BLANK - LOAN      CR2559
000370*               TABLE NOW CARRIES THOSE FIELDS FROM LOAN MASTER   CR2559
000380*               SO THE REPORT LINE CAN CARRY THE REAL VALUES.     CR2559
000390*****************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-370.
000430 OBJECT-COMPUTER. IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT LNC-LOAN-MASTER    ASSIGN TO LOANMSTR
000490         ORGANIZATION IS SEQUENTIAL.
000500     SELECT LNC-PAYMENT-TRANS  ASSIGN TO PAYTRANS
000510         ORGANIZATION IS SEQUENTIAL.
000520     SELECT LNC-SCHEDULE-OUT   ASSIGN TO PAYSCHED
000530         ORGANIZATION IS SEQUENTIAL.
000540     SELECT LNC-REPORT-OUT     ASSIGN TO LOANRPT
000550         ORGANIZATION IS SEQUENTIAL.
000560*
000570 DATA DIVISION.
000580 FILE SECTION.
000590*
000600* LOAN MASTER - SORTED ASCENDING BY LOAN-ID.
000610*
000620 FD  LNC-LOAN-MASTER
000630     LABEL RECORDS ARE STANDARD
000640     RECORD CONTAINS 50 CHARACTERS
000650     RECORDING MODE F.
000660 01  LNM-LOAN-MASTER-REC.
000670     05  LNM-LOAN-ID                   PIC 9(6).
000680     05  LNM-CLIENT-ID                 PIC 9(6).
000690     05  LNM-LOAN-AMOUNT               PIC S9(9)V99
000700             SIGN IS TRAILING SEPARATE.
000710     05  LNM-INTEREST-RATE             PIC V9(5).
000720     05  LNM-TERM-MONTHS               PIC 9(3).
000730     05  LNM-START-DATE                PIC 9(8).
000740     05  LNM-LOAN-STATUS               PIC X(1).
000750         88  LNM-STATUS-OPEN               VALUE 'O'.
000760         88  LNM-STATUS-PAID               VALUE 'P'.
000770         88  LNM-STATUS-CANCELLED          VALUE 'C'.
000780     05  FILLER                        PIC X(9).
000790 01  LNM-START-DATE-AREA REDEFINES LNM-LOAN-MASTER-REC.
000800     05  FILLER                        PIC X(20).
000810     05  LNM-START-YYYY                PIC 9(4).
000820     05  LNM-START-MM                  PIC 9(2).
000830     05  LNM-START-DD                  PIC 9(2).
000840     05  FILLER                        PIC X(22).
000850*
000860* PAYMENT TRANSACTIONS - LOAN-ID PLUS INSTALLMENT NUMBER.
000870*
000880 FD  LNC-PAYMENT-TRANS
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 15 CHARACTERS
000910     RECORDING MODE F.
000920 01  PMT-PAYMENT-TRANS-REC.
000930     05  PMT-LOAN-ID                   PIC 9(6).
000940     05  PMT-PAY-NUMBER                PIC 9(3).
000950     05  FILLER                        PIC X(6).
000960*
000970* PAYMENT SCHEDULE - OUTPUT, LOAN-ID / PAY-NUMBER ORDER.
000980*
000990 FD  LNC-SCHEDULE-OUT
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 40 CHARACTERS
001020     RECORDING MODE F.
001030 01  PSC-SCHEDULE-REC.
001040     05  PSC-LOAN-ID                   PIC 9(6).
001050     05  PSC-PAY-NUMBER                PIC 9(3).
001060     05  PSC-DUE-DATE                  PIC 9(8).
001070     05  PSC-PAY-AMOUNT                PIC S9(9)V99
001080             SIGN IS TRAILING SEPARATE.
001090     05  PSC-PAID-FLAG                 PIC X(1).
001100         88  PSC-IS-PAID                   VALUE 'Y'.
001110         88  PSC-IS-UNPAID                 VALUE 'N'.
001120     05  FILLER                        PIC X(10).
001130*
001140* LOAN SERVICE REPORT - 132 COLUMN PRINT FILE.
001150*
001160 FD  LNC-REPORT-OUT
001170     LABEL RECORDS ARE OMITTED
001180     RECORD CONTAINS 132 CHARACTERS
001190     RECORDING MODE F.
001200 01  LNC-PRINT-LINE                    PIC X(132).
001210*
001220 WORKING-STORAGE SECTION.
001230*
001240 01  WS-SWITCHES.
001250     05  WS-EOF-LOAN-SW                PIC X(1)  VALUE 'N'.
001260         88  WS-EOF-LOAN                   VALUE 'Y'.
001270     05  WS-EOF-TRANS-SW               PIC X(1)  VALUE 'N'.
001280         88  WS-EOF-TRANS                  VALUE 'Y'.
001290     05  WS-TRANS-MATCHED-SW           PIC X(1)  VALUE 'N'.
001300         88  WS-TRANS-MATCHED              VALUE 'Y'.
001310*
001320 01  WS-COUNTERS.
001330     05  WS-LOAN-COUNT                 PIC 9(5)  COMP.
001340     05  WS-SCHED-COUNT                PIC 9(6)  COMP.
001350     05  WS-SCHED-MAX                  PIC 9(6)  COMP VALUE 5000.
001360     05  WS-LOAN-MAX                   PIC 9(5)  COMP VALUE 1000.
001370     05  WS-SCHED-SUB                  PIC 9(6)  COMP.
001380     05  WS-LOAN-SUB                   PIC 9(5)  COMP.
001390     05  WS-PAY-NBR                    PIC 9(3)  COMP.
001400*
001410 01  WS-WORK-FIELDS.
001420     05  WS-MONTHLY-RATE               PIC S9V9(8).
001430     05  WS-POWER-FACTOR               PIC S9(6)V9(8).
001440     05  WS-NUMERATOR                  PIC S9(15)V9(8).
001450     05  WS-DENOMINATOR                PIC S9(15)V9(8).
001460     05  WS-INSTALLMENT                PIC S9(9)V99
001470             SIGN IS TRAILING SEPARATE.
001480     05  WS-ABS-DAYS                   PIC S9(9)  COMP.
001490     05  WS-NEW-ABS-DAYS               PIC S9(9)  COMP.
001500     05  WS-NEW-YYYY                   PIC 9(4)   COMP.
001510     05  WS-REMAINDER-DAYS             PIC 9(5)   COMP.
001520     05  WS-NEW-MM                     PIC 9(2)   COMP.
001530     05  WS-NEW-DD                     PIC 9(2)   COMP.
001540     05  WS-NEW-DATE                   PIC 9(8).
001550*
001560 01  WS-TOTALS.
001570     05  WS-LOAN-TOTAL-SCHED           PIC S9(11)V99
001580             SIGN IS TRAILING SEPARATE.
001590     05  WS-GRAND-TOTAL-SCHED          PIC S9(13)V99
001600             SIGN IS TRAILING SEPARATE.
001610*
001620* IN-MEMORY SCHEDULE TABLE - BUILT BY THE LOAD PASS, POSTED
001630* AGAINST BY THE PAYMENT PASS, THEN SPOOLED TO PAYSCHED.
001640*
001650 01  WS-SCHEDULE-TABLE.
001660     05  WS-SCHED-ENTRY OCCURS 5000 TIMES
001670             INDEXED BY WS-SCHED-IDX.
001680         10  STE-LOAN-ID               PIC 9(6).
001690         10  STE-PAY-NUMBER            PIC 9(3).
001700         10  STE-DUE-DATE              PIC 9(8).
001710         10  STE-PAY-AMOUNT            PIC S9(9)V99
001720                 SIGN IS TRAILING SEPARATE.
001730         10  STE-PAID-FLAG             PIC X(1).
001740*
001750* IN-MEMORY LOAN STATUS TABLE - ONE ENTRY PER LOAN READ.
001760*
001770 01  WS-LOAN-TABLE.
001780     05  WS-LOAN-ENTRY OCCURS 1000 TIMES
001790             INDEXED BY WS-LOAN-IDX.
001800         10  LST-LOAN-ID               PIC 9(6).
001810         10  LST-UNPAID-COUNT          PIC 9(3)  COMP.
001820         10  LST-STATUS                PIC X(1).
001830         10  LST-PRINCIPAL             PIC S9(9)V99
001840                 SIGN IS TRAILING SEPARATE.
001850         10  LST-RATE                  PIC V9(5).
001860         10  LST-TERM                  PIC 9(3).
001870         10  LST-INSTALLMENT           PIC S9(9)V99
001880                 SIGN IS TRAILING SEPARATE.
001890         10  LST-TOTAL-SCHED           PIC S9(11)V99
001900                 SIGN IS TRAILING SEPARATE.
001910*
001920* REPORT PRINT-LINE PANELS - HEADER, DETAIL, TOTAL.
001930*
001940 01  WS-REPORT-LINE.
001950     05  RPT-LOAN-ID                   PIC ZZZZZ9.
001960     05  FILLER                        PIC X(2).
001970     05  RPT-PRINCIPAL                 PIC ZZ,ZZZ,ZZ9.99-.
001980     05  FILLER                        PIC X(2).
001990     05  RPT-RATE                      PIC Z.99999.
002000     05  FILLER                        PIC X(2).
002010     05  RPT-TERM                      PIC ZZ9.
002020     05  FILLER                        PIC X(2).
002030     05  RPT-INSTALLMENT               PIC ZZ,ZZZ,ZZ9.99-.
002040     05  FILLER                        PIC X(90).
002050 01  WS-HEADER-LINE REDEFINES WS-REPORT-LINE.
002060     05  HDR-TITLE                     PIC X(40).
002070     05  FILLER                        PIC X(92).
002080 01  WS-TOTAL-LINE REDEFINES WS-REPORT-LINE.
002090     05  TOT-CAPTION                   PIC X(30).
002100     05  TOT-LOANS                     PIC ZZZZ9.
002110     05  FILLER                        PIC X(2).
002120     05  TOT-SCHEDULES                 PIC ZZZZZ9.
002130     05  FILLER                        PIC X(2).
002140     05  TOT-AMOUNT                    PIC ZZZ,ZZZ,ZZ9.99-.
002150     05  FILLER                        PIC X(60).
002160*
002170 PROCEDURE DIVISION.
002180*
002190 0000-MAIN-LINE.
002200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002210     PERFORM 1000-LOAD-SCHEDULES THRU 1000-EXIT.
002220     PERFORM 2000-POST-PAYMENTS THRU 2000-EXIT.
002230     PERFORM 3000-PRODUCE-REPORT THRU 3000-EXIT.
002240     STOP RUN.
002250*
002260 0100-INITIALIZE.
002270     MOVE ZERO TO WS-LOAN-COUNT WS-SCHED-COUNT.
002280     MOVE ZERO TO WS-GRAND-TOTAL-SCHED.
002290 0100-EXIT.
002300     EXIT.
002310*
002320*--------------------------------------------------------------*
002330* PASS 1 - READ LOAN MASTER, BUILD ANNUITY SCHEDULE FOR EVERY  *
002340* OPEN LOAN.  SCHEDULE LINES GO INTO WS-SCHEDULE-TABLE, NOT    *
002350* DIRECTLY TO PAYSCHED, SO THE POSTING PASS CAN MARK THEM.     *
002360*--------------------------------------------------------------*
002370 1000-LOAD-SCHEDULES.
002380     OPEN INPUT LNC-LOAN-MASTER.
002390     PERFORM 1100-READ-LOAN THRU 1100-EXIT.
002400     PERFORM 1200-BUILD-LOAN-SCHEDULE THRU 1200-EXIT
002410         UNTIL WS-EOF-LOAN.
002420     CLOSE LNC-LOAN-MASTER.
002430 1000-EXIT.
002440     EXIT.
002450*
002460 1100-READ-LOAN.
002470     READ LNC-LOAN-MASTER
002480         AT END MOVE 'Y' TO WS-EOF-LOAN-SW.
002490 1100-EXIT.
002500     EXIT.
002510*
002520 1200-BUILD-LOAN-SCHEDULE.
002530     IF NOT LNM-STATUS-OPEN
002540         GO TO 1290-NEXT-LOAN.
002550     ADD 1 TO WS-LOAN-COUNT.
002560     SET WS-LOAN-IDX TO WS-LOAN-COUNT.
002570     MOVE LNM-LOAN-ID     TO LST-LOAN-ID (WS-LOAN-IDX).
002580     MOVE LNM-TERM-MONTHS TO LST-UNPAID-COUNT (WS-LOAN-IDX).
002590     MOVE 'O'             TO LST-STATUS (WS-LOAN-IDX).
002600     MOVE ZERO            TO LST-TOTAL-SCHED (WS-LOAN-IDX).
002610     MOVE LNM-LOAN-AMOUNT TO LST-PRINCIPAL (WS-LOAN-IDX).
002620     MOVE LNM-INTEREST-RATE TO LST-RATE (WS-LOAN-IDX).
002630     MOVE LNM-TERM-MONTHS TO LST-TERM (WS-LOAN-IDX).
002640     PERFORM 4100-COMPUTE-INSTALLMENT THRU 4100-EXIT.
002650     MOVE WS-INSTALLMENT  TO LST-INSTALLMENT (WS-LOAN-IDX).
002660     MOVE ZERO TO WS-LOAN-TOTAL-SCHED.
002670     PERFORM 1210-WRITE-ONE-SCHEDULE THRU 1210-EXIT
002680         VARYING WS-PAY-NBR FROM 1 BY 1
002690         UNTIL WS-PAY-NBR > LNM-TERM-MONTHS.
002700     MOVE WS-LOAN-TOTAL-SCHED TO LST-TOTAL-SCHED (WS-LOAN-IDX).
002710     ADD WS-LOAN-TOTAL-SCHED TO WS-GRAND-TOTAL-SCHED.
002720 1290-NEXT-LOAN.
002730     PERFORM 1100-READ-LOAN THRU 1100-EXIT.
002740 1200-EXIT.
002750     EXIT.
002760*
002770 1210-WRITE-ONE-SCHEDULE.
002780     ADD 1 TO WS-SCHED-COUNT.
002790     SET WS-SCHED-IDX TO WS-SCHED-COUNT.
002800     PERFORM 4200-COMPUTE-DUE-DATE THRU 4200-EXIT.
002810     MOVE LNM-LOAN-ID   TO STE-LOAN-ID    (WS-SCHED-IDX).
002820     MOVE WS-PAY-NBR    TO STE-PAY-NUMBER (WS-SCHED-IDX).
002830     MOVE WS-NEW-DATE   TO STE-DUE-DATE   (WS-SCHED-IDX).
002840     MOVE WS-INSTALLMENT TO STE-PAY-AMOUNT (WS-SCHED-IDX).
002850     MOVE 'N'           TO STE-PAID-FLAG  (WS-SCHED-IDX).
002860     ADD WS-INSTALLMENT TO WS-LOAN-TOTAL-SCHED.
002870 1210-EXIT.
002880     EXIT.
002890*
002900*--------------------------------------------------------------*
002910* PASS 2 - PAYMENT-TRANS DRIVES POSTING AGAINST THE SCHEDULE   *
002920* TABLE.  WHEN A LOAN'S UNPAID COUNT REACHES ZERO THE LOAN     *
002930* ENTRY IS FLIPPED TO STATUS 'P'.                              *
002940*--------------------------------------------------------------*
002950 2000-POST-PAYMENTS.
002960     OPEN INPUT LNC-PAYMENT-TRANS.
002970     PERFORM 2100-READ-TRANS THRU 2100-EXIT.
002980     PERFORM 2200-APPLY-PAYMENT THRU 2200-EXIT
002990         UNTIL WS-EOF-TRANS.
003000     CLOSE LNC-PAYMENT-TRANS.
003010 2000-EXIT.
003020     EXIT.
003030*
003040 2100-READ-TRANS.
003050     READ LNC-PAYMENT-TRANS
003060         AT END MOVE 'Y' TO WS-EOF-TRANS-SW.
003070 2100-EXIT.
003080     EXIT.
003090*
003100 2200-APPLY-PAYMENT.
003110     MOVE 'N' TO WS-TRANS-MATCHED-SW.
003120     PERFORM 2210-SCAN-SCHEDULE THRU 2210-EXIT
003130         VARYING WS-SCHED-SUB FROM 1 BY 1
003140         UNTIL WS-SCHED-SUB > WS-SCHED-COUNT
003150            OR WS-TRANS-MATCHED.
003160     PERFORM 2100-READ-TRANS THRU 2100-EXIT.
003170 2200-EXIT.
003180     EXIT.
003190*
003200 2210-SCAN-SCHEDULE.
003210     SET WS-SCHED-IDX TO WS-SCHED-SUB.
003220     IF STE-LOAN-ID (WS-SCHED-IDX)    = PMT-LOAN-ID
003230        AND STE-PAY-NUMBER (WS-SCHED-IDX) = PMT-PAY-NUMBER
003240        AND STE-PAID-FLAG (WS-SCHED-IDX) NOT = 'Y'
003250         MOVE 'Y' TO STE-PAID-FLAG (WS-SCHED-IDX)
003260         MOVE 'Y' TO WS-TRANS-MATCHED-SW
003270         PERFORM 4300-MARK-PAID THRU 4300-EXIT
003280     END-IF.
003290 2210-EXIT.
003300     EXIT.
003310*
003320*--------------------------------------------------------------*
003330* PASS 3 - SPOOL THE SCHEDULE TABLE TO PAYSCHED AND PRINT THE  *
003340* LOAN SERVICE REPORT.                                         *
003350*--------------------------------------------------------------*
003360 3000-PRODUCE-REPORT.
003370     OPEN OUTPUT LNC-SCHEDULE-OUT.
003380     OPEN OUTPUT LNC-REPORT-OUT.
003390     PERFORM 3100-WRITE-HEADING THRU 3100-EXIT.
003400     PERFORM 3110-WRITE-SCHEDULE-LINE THRU 3110-EXIT
003410         VARYING WS-SCHED-SUB FROM 1 BY 1
003420         UNTIL WS-SCHED-SUB > WS-SCHED-COUNT.
003430     PERFORM 3200-WRITE-LOAN-LINE THRU 3200-EXIT
003440         VARYING WS-LOAN-SUB FROM 1 BY 1
003450         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
003460     PERFORM 3300-WRITE-TOTALS THRU 3300-EXIT.
003470     CLOSE LNC-SCHEDULE-OUT.
003480     CLOSE LNC-REPORT-OUT.
003490 3000-EXIT.
003500     EXIT.
003510*
003520 3100-WRITE-HEADING.
003530     MOVE SPACES TO LNC-PRINT-LINE.
003540     MOVE SPACES TO WS-HEADER-LINE.
003550     MOVE 'LOAN SERVICE - PAYMENT SCHEDULE REPORT' TO HDR-TITLE.
003560     MOVE WS-HEADER-LINE TO LNC-PRINT-LINE.
003570     WRITE LNC-PRINT-LINE.
003580 3100-EXIT.
003590     EXIT.
003600*
003610 3110-WRITE-SCHEDULE-LINE.
003620     SET WS-SCHED-IDX TO WS-SCHED-SUB.
003630     MOVE STE-LOAN-ID    (WS-SCHED-IDX) TO PSC-LOAN-ID.
003640     MOVE STE-PAY-NUMBER (WS-SCHED-IDX) TO PSC-PAY-NUMBER.
003650     MOVE STE-DUE-DATE   (WS-SCHED-IDX) TO PSC-DUE-DATE.
003660     MOVE STE-PAY-AMOUNT (WS-SCHED-IDX) TO PSC-PAY-AMOUNT.
003670     MOVE STE-PAID-FLAG  (WS-SCHED-IDX) TO PSC-PAID-FLAG.
003680     WRITE PSC-SCHEDULE-REC.
003690 3110-EXIT.
003700     EXIT.
003710*
003720 3200-WRITE-LOAN-LINE.
003730     SET WS-LOAN-IDX TO WS-LOAN-SUB.
003740     MOVE SPACES TO WS-REPORT-LINE.
003750     MOVE LST-LOAN-ID (WS-LOAN-IDX)      TO RPT-LOAN-ID.
003760     MOVE LST-PRINCIPAL (WS-LOAN-IDX)    TO RPT-PRINCIPAL.
003770     MOVE LST-RATE (WS-LOAN-IDX)         TO RPT-RATE.
003780     MOVE LST-TERM (WS-LOAN-IDX)         TO RPT-TERM.
003790     MOVE LST-INSTALLMENT (WS-LOAN-IDX)  TO RPT-INSTALLMENT.
003800     MOVE WS-REPORT-LINE TO LNC-PRINT-LINE.
003810     WRITE LNC-PRINT-LINE.
003820 3200-EXIT.
003830     EXIT.
003840*
003850 3300-WRITE-TOTALS.
003860     MOVE SPACES TO WS-TOTAL-LINE.
003870     MOVE 'LOANS/SCHEDULES/TOTAL AMOUNT' TO TOT-CAPTION.
003880     MOVE WS-LOAN-COUNT  TO TOT-LOANS.
003890     MOVE WS-SCHED-COUNT TO TOT-SCHEDULES.
003900     MOVE WS-GRAND-TOTAL-SCHED TO TOT-AMOUNT.
003910     MOVE WS-TOTAL-LINE TO LNC-PRINT-LINE.
003920     WRITE LNC-PRINT-LINE.
003930 3300-EXIT.
003940     EXIT.
003950*
003960*--------------------------------------------------------------*
003970* ANNUITY INSTALLMENT.  MONTHLY RATE, COMPOUND FACTOR BUILT BY *
003980* REPEATED MULTIPLICATION SO INTERMEDIATE PRECISION STAYS HIGH.*
003990*--------------------------------------------------------------*
004000 4100-COMPUTE-INSTALLMENT.
004010     COMPUTE WS-MONTHLY-RATE = LNM-INTEREST-RATE / 12.
004020     IF WS-MONTHLY-RATE = ZERO
004030         COMPUTE WS-INSTALLMENT ROUNDED =
004040             LNM-LOAN-AMOUNT / LNM-TERM-MONTHS
004050     ELSE
004060         MOVE 1 TO WS-POWER-FACTOR
004070         PERFORM 4110-RAISE-POWER THRU 4110-EXIT
004080             VARYING WS-PAY-NBR FROM 1 BY 1
004090             UNTIL WS-PAY-NBR > LNM-TERM-MONTHS
004100         COMPUTE WS-NUMERATOR =
004110             LNM-LOAN-AMOUNT * WS-MONTHLY-RATE * WS-POWER-FACTOR
004120         COMPUTE WS-DENOMINATOR = WS-POWER-FACTOR - 1
004130         COMPUTE WS-INSTALLMENT ROUNDED =
004140             WS-NUMERATOR / WS-DENOMINATOR
004150     END-IF.
004160 4100-EXIT.
004170     EXIT.
004180*
004190 4110-RAISE-POWER.
004200     COMPUTE WS-POWER-FACTOR =
004210         WS-POWER-FACTOR * (1 + WS-MONTHLY-RATE).
004220 4110-EXIT.
004230     EXIT.
004240*
004250*--------------------------------------------------------------*
004260* DUE DATE = START DATE + (30 * INSTALLMENT NUMBER) DAYS,      *
004270* COMPUTED ON A 360-DAY (12 X 30) CALENDAR TO GET THE          *
004280* YEAR/MONTH CARRY RIGHT WITHOUT A DAY-BY-DAY TABLE.           *
004290*--------------------------------------------------------------*
004300 4200-COMPUTE-DUE-DATE.
004310     COMPUTE WS-ABS-DAYS =
004320         (LNM-START-YYYY * 360) + ((LNM-START-MM - 1) * 30)
004330             + (LNM-START-DD - 1).
004340     COMPUTE WS-NEW-ABS-DAYS = WS-ABS-DAYS + (30 * WS-PAY-NBR).
004350     DIVIDE WS-NEW-ABS-DAYS BY 360
004360         GIVING WS-NEW-YYYY
004370         REMAINDER WS-REMAINDER-DAYS.
004380     DIVIDE WS-REMAINDER-DAYS BY 30
004390         GIVING WS-NEW-MM.
004400     COMPUTE WS-NEW-DD =
004410         WS-REMAINDER-DAYS - (WS-NEW-MM * 30) + 1.
004420     ADD 1 TO WS-NEW-MM.
004430     COMPUTE WS-NEW-DATE =
004440         (WS-NEW-YYYY * 10000) + (WS-NEW-MM * 100) + WS-NEW-DD.
004450 4200-EXIT.
004460     EXIT.
004470*
004480*--------------------------------------------------------------*
004490* MARK THE LOAN PAID OFF WHEN ITS LAST UNPAID INSTALLMENT      *
004500* HAS JUST BEEN POSTED.                                        *
004510*--------------------------------------------------------------*
004520 4300-MARK-PAID.
004530     PERFORM 4310-CHECK-LOAN-ENTRY THRU 4310-EXIT
004540         VARYING WS-LOAN-SUB FROM 1 BY 1
004550         UNTIL WS-LOAN-SUB > WS-LOAN-COUNT.
004560 4300-EXIT.
004570     EXIT.
004580*
004590 4310-CHECK-LOAN-ENTRY.
004600     SET WS-LOAN-IDX TO WS-LOAN-SUB.
004610     IF LST-LOAN-ID (WS-LOAN-IDX) = PMT-LOAN-ID
004620         SUBTRACT 1 FROM LST-UNPAID-COUNT (WS-LOAN-IDX)
004630         IF LST-UNPAID-COUNT (WS-LOAN-IDX) = ZERO
004640             MOVE 'P' TO LST-STATUS (WS-LOAN-IDX)
004650         END-IF
004660     END-IF.
004670 4310-EXIT.
004680     EXIT.
